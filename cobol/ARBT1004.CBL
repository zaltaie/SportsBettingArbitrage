000100******************************************************************
000200* FECHA       : 14/01/1995                                       *
000300* PROGRAMADOR : ERICK ESTUARDO DIAZ RAMIREZ (EEDR)                *
000400* APLICACION  : TESORERIA - ARBITRAJE DEPORTIVO (FILIAL CANADA)  *
000500* PROGRAMA    : ARBT1004                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL HISTORICO DE OPORTUNIDADES (ARBHIS) YA    *
000800*             : REGISTRADAS POR ARBT1002 Y PRODUCE DOS REPORTES: *
000900*             : (1) GANANCIAS Y PERDIDAS POR FECHA/DEPORTE/      *
001000*             :     MERCADO, CON QUIEBRE DE CONTROL POR FECHA Y  *
001100*             :     TOTAL GENERAL; (2) LOS 10 PARES DE CASAS DE  *
001200*             :     APUESTAS MAS RENTABLES DEL PERIODO.          *
001300* ARCHIVOS    : ARBHIS=C (LEIDO DOS VECES), REPORTE=A            *
001400* ACCION (ES) : UNICA - UN CICLO POR CORRIDA                     *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 114501                                           *
001700* NOMBRE      : REPORTE DE GANANCIAS Y PERDIDAS / PARES DE CASAS *
001800* PROGRAMA(S) : RUTINA DEBD1R00 (FILE STATUS EXTENDED)           *
001900*             : LA FECHA LIMITE (PARAMETRO N DIAS ATRAS) LLEGA   *
002000*             : YA CALCULADA DESDE EL JCL/DRIVER DE LA CORRIDA - *
002100*             : ESTE PROGRAMA NO HACE ARITMETICA DE FECHAS       *
002200******************************************************************
002300*                    REGISTRO DE CAMBIOS                         *
002400******************************************************************
002500* 14/01/1995 EEDR  000000  VERSION ORIGINAL, SOLO REPORTE DE G Y P*
002600* 08/06/1998 PEDR  000000  SE AGREGA EL REPORTE DE PARES DE CASAS*
002700* 19/11/1998 EEDR  000000  REVISION AAAA EN COMPARACION DE FECHA *
002800*                          LIMITE CONTRA HIS-FECHA-REGISTRO (Y2K)*
002900* 30/01/1999 EEDR  000000  PRUEBA DE REGRESION POST-Y2K - OK     *
003000* 25/06/2024 EEDR  228975  SE REESCRIBE EL REPORTE DE G Y P SOBRE*
003100*                          REPORT WRITER CON QUIEBRE DE CONTROL  *
003200*                          POR FECHA (ANTES ERA SOLO DISPLAY)    *
003250* 08/07/2024 PEDR  228967  SE AMPLIA PAR-LLAVE/TMP-LLAVE/WKS-RPA-*
003260*                          LLAVE A X(40) (TKT BPM-5521, VENIAN   *
003270*                          TRUNCADOS DESDE HIS-PAR-CASAS)        *
003280* 10/07/2024 PEDR  228976  SE CORRIGE TYPE IS CH FINAL GYR-FECHA *
003290*                          (SINTAXIS INVALIDA) A TYPE IS CH      *
003295*                          GYR-FECHA (TKT BPM-5521)              *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    ARBT1004.
003600 AUTHOR.        ERICK ESTUARDO DIAZ RAMIREZ.
003700 INSTALLATION.  TESORERIA - FILIAL CANADA.
003800 DATE-WRITTEN.  14/01/1995.
003900 DATE-COMPILED. 25/06/2024.
004000 SECURITY.      CONFIDENCIAL - SOLO USO INTERNO DEL BANCO.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ARBHIS  ASSIGN TO ARBHIS
004800                    ORGANIZATION IS SEQUENTIAL
004900                    ACCESS       IS SEQUENTIAL
005000                    FILE STATUS  IS FS-ARBHIS
005100                                    FSE-ARBHIS.
005200     SELECT ARBGYP  ASSIGN TO ARBGYP
005300                    ORGANIZATION IS SEQUENTIAL
005400                    ACCESS       IS SEQUENTIAL
005500                    FILE STATUS  IS FS-ARBGYP
005600                                    FSE-ARBGYP.
005700     SELECT ARBGYR  ASSIGN TO ARBGYR
005800                    ORGANIZATION IS SEQUENTIAL
005900                    ACCESS       IS SEQUENTIAL
006000                    FILE STATUS  IS FS-ARBGYR
006100                                    FSE-ARBGYR.
006200     SELECT REPORTE ASSIGN TO SYS010
006300                    FILE STATUS  IS FS-REPORTE.
006400     SELECT SORTGYP  ASSIGN TO SORTWK1.
006500     SELECT SORTRES2 ASSIGN TO SORTWK2.
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007000******************************************************************
007100*   HISTORICO DE OPORTUNIDADES (ENTRADA, SE LEE DOS VECES)
007200 FD  ARBHIS.
007300     COPY ARBHIS1.
007400*   GRUPOS FECHA/DEPORTE/MERCADO YA ACUMULADOS (TRABAJO)
007500 FD  ARBGYP.
007600     COPY ARBGYP1.
007700*   MISMOS GRUPOS, YA ORDENADOS FECHA DESC / GANANCIA DESC
007800 FD  ARBGYR.
007900     COPY ARBGYP1 REPLACING REG-ARBGYP BY REG-ARBGYR
008000                            LEADING GYP BY GYR.
008100*   REPORTE IMPRESO (DOS REPORTES SOBRE EL MISMO ARCHIVO)
008200 FD  REPORTE
008300     REPORT IS RPT-GYP RPT-PARES.
008400*----------------------------------------------------------------*
008500*    ARCHIVO DE TRABAJO PARA EL PRIMER SORT (AGRUPACION DE       *
008600*    HISTORICOS DENTRO DEL PERIODO POR FECHA/DEPORTE/MERCADO)    *
008700*----------------------------------------------------------------*
008800 SD  SORTGYP.
008900 01  SGY-REG.
009000     05  SGY-FECHA                  PIC X(10).
009100     05  SGY-DEPORTE                PIC X(05).
009200     05  SGY-MERCADO                PIC X(10).
009300     05  SGY-GANANCIA               PIC S9(7)V99.
009400     05  SGY-GANANCIA-PCT           PIC S9(3)V999.
009500     05  FILLER                     PIC X(04).
009600*----------------------------------------------------------------*
009700*    ARCHIVO DE TRABAJO PARA EL SEGUNDO SORT (REORDENA LOS       *
009800*    GRUPOS YA ACUMULADOS POR FECHA DESC / GANANCIA TOTAL DESC)  *
009900*----------------------------------------------------------------*
010000 SD  SORTRES2.
010100 01  SR2-REG.
010200     COPY ARBGYP1 REPLACING REG-ARBGYP BY SR2-REG
010300                            LEADING GYP BY SR2.
010400******************************************************************
010500*                  MAQUETACION REPORTE DE SALIDA                 *
010600******************************************************************
010700 REPORT SECTION.
010800*----------------------------------------------------------------*
010900*    RD 1 - GANANCIAS Y PERDIDAS, QUIEBRE DE CONTROL POR FECHA,  *
011000*    TOTAL GENERAL AL CIERRE (TYPE IS CF FINAL)                  *
011100*----------------------------------------------------------------*
011200 RD  RPT-GYP
011300     PAGE LIMIT IS 60
011400     HEADING 1
011500     FIRST DETAIL 4
011600     LAST DETAIL 56
011700     FOOTING 58
011800     CONTROLS ARE FINAL GYR-FECHA.
011900 01  TYPE IS PH.
012000     02 LINE 1.
012100        03 COLUMN   1 PIC X(23) VALUE 'BANCO INDUSTRIAL, S.A.'.
012200        03 COLUMN  40 PIC X(48) VALUE
012300            'TESORERIA - ARBITRAJE DEPORTIVO (FILIAL CANADA)'.
012400        03 COLUMN 120 PIC X(06) VALUE 'PAGINA'.
012500        03 COLUMN 127 PIC Z(05) SOURCE
012600                                PAGE-COUNTER IN RPT-GYP.
012700     02 LINE 2.
012800        03 COLUMN   1 PIC X(25) VALUE
012900            'ARBT1004    01.25062024.R'.
013000        03 COLUMN  30 PIC X(18) VALUE 'REPORTE DE G Y P  '.
013100        03 COLUMN  50 PIC X(21) VALUE 'OPORTUNIDADES DESDE:'.
013200        03 COLUMN  72 PIC X(10) SOURCE WKS-FECHA-LIMITE.
013300        03 COLUMN  85 PIC X(15) VALUE 'CORRIDA DEL:   '.
013400        03 COLUMN 100 PIC X(10) SOURCE WKS-FECHA-CORRIDA.
013500     02 LINE 3.
013600        03 COLUMN   1 PIC X(132) VALUE ALL '='.
013700     02 LINE 4.
013800        03 COLUMN   2 PIC X(10) VALUE 'FECHA'.
013900        03 COLUMN  14 PIC X(05) VALUE 'SPORT'.
014000        03 COLUMN  21 PIC X(10) VALUE 'MARKET'.
014100        03 COLUMN  33 PIC X(05) VALUE 'OPPS'.
014200        03 COLUMN  40 PIC X(12) VALUE 'PROFIT CAD'.
014300        03 COLUMN  55 PIC X(08) VALUE 'AVG %'.
014400        03 COLUMN  66 PIC X(08) VALUE 'MAX %'.
014500     02 LINE 5.
014600        03 COLUMN   2 PIC X(127) VALUE ALL '-'.
014700 01  LINEA-SIN-GYP TYPE IS DETAIL.
014800     02 LINE IS PLUS 2.
014900        03 COLUMN  10 PIC X(60) VALUE
015000            'NO OPPORTUNITIES RECORDED IN THE REQUESTED PERIOD.'.
015100 01  TYPE IS CH GYR-FECHA.
015200     02 LINE IS PLUS 1.
015300        03 COLUMN   2 PIC X(14) VALUE 'GROUP DATE:   '.
015400        03 COLUMN  16 PIC X(10) SOURCE GYR-FECHA.
015500 01  DETALLE-GYP TYPE IS DETAIL.
015600     02 LINE IS PLUS 1.
015700        03 COLUMN   2 PIC X(10)      SOURCE GYR-FECHA.
015800        03 COLUMN  14 PIC X(05)      SOURCE WKS-RGY-DEPORTE.
015900        03 COLUMN  21 PIC X(10)      SOURCE WKS-RGY-MERCADO.
016000        03 COLUMN  34 PIC ZZZZ9      SOURCE WKS-RGY-OPORTUNIDADES.
016100        03 COLUMN  40 PIC Z,ZZZ,ZZ9.99
016200                                     SOURCE WKS-RGY-GANANCIA-TOTAL.
016300        03 COLUMN  56 PIC ZZ9.999    SOURCE WKS-RGY-GANANCIA-PROMEDIO.
016400        03 COLUMN  67 PIC ZZ9.999    SOURCE WKS-RGY-GANANCIA-MAXIMA.
016500 01  TYPE IS CF FINAL.
016600     02 LINE IS PLUS 2.
016700        03 COLUMN   2 PIC X(132) VALUE ALL '-'.
016800     02 LINE IS PLUS 1.
016900        03 COLUMN   2 PIC X(14) VALUE 'GRAND TOTAL:'.
017000        03 COLUMN  34 PIC ZZZZ9      SUM WKS-RGY-OPORTUNIDADES.
017100        03 COLUMN  40 PIC Z,ZZZ,ZZ9.99
017200                                     SUM WKS-RGY-GANANCIA-TOTAL.
017300 01  TYPE IS RF.
017400     02 LINE IS PLUS 2.
017500        03 COLUMN   1 PIC X(60) VALUE
017600            'FIN DEL REPORTE DE GANANCIAS Y PERDIDAS'.
017700*----------------------------------------------------------------*
017800*    RD 2 - TOP 10 PARES DE CASAS DE APUESTAS MAS RENTABLES,     *
017900*    TABLA EN MEMORIA YA ORDENADA - SIN QUIEBRE DE CONTROL       *
018000*----------------------------------------------------------------*
018100 RD  RPT-PARES
018200     PAGE LIMIT IS 60
018300     HEADING 1
018400     FIRST DETAIL 4
018500     LAST DETAIL 56
018600     FOOTING 58.
018700 01  TYPE IS PH.
018800     02 LINE 1.
018900        03 COLUMN   1 PIC X(23) VALUE 'BANCO INDUSTRIAL, S.A.'.
019000        03 COLUMN  40 PIC X(48) VALUE
019100            'TESORERIA - ARBITRAJE DEPORTIVO (FILIAL CANADA)'.
019200        03 COLUMN 120 PIC X(06) VALUE 'PAGINA'.
019300        03 COLUMN 127 PIC Z(05) SOURCE
019400                                PAGE-COUNTER IN RPT-PARES.
019500     02 LINE 2.
019600        03 COLUMN   1 PIC X(44) VALUE
019700            'TOP 10 MOST PROFITABLE BOOKMAKER COMBOS    '.
019800        03 COLUMN  50 PIC X(21) VALUE 'OPORTUNIDADES DESDE:'.
019900        03 COLUMN  72 PIC X(10) SOURCE WKS-FECHA-LIMITE.
020000     02 LINE 3.
020100        03 COLUMN   1 PIC X(132) VALUE ALL '='.
020200     02 LINE 4.
020300        03 COLUMN   2 PIC X(05) VALUE 'BOOKS'.
020400        03 COLUMN  45 PIC X(05) VALUE 'OPPS'.
020500        03 COLUMN  52 PIC X(12) VALUE 'PROFIT CAD'.
020600        03 COLUMN  67 PIC X(08) VALUE 'AVG %'.
020700     02 LINE 5.
020800        03 COLUMN   2 PIC X(127) VALUE ALL '-'.
020900 01  LINEA-SIN-PARES TYPE IS DETAIL.
021000     02 LINE IS PLUS 2.
021100        03 COLUMN  10 PIC X(60) VALUE
021200            'NO OPPORTUNITIES RECORDED IN THE REQUESTED PERIOD.'.
021300 01  DETALLE-PARES TYPE IS DETAIL.
021400     02 LINE IS PLUS 1.
021500        03 COLUMN   2 PIC X(40)      SOURCE WKS-RPA-LLAVE.
021600        03 COLUMN  45 PIC ZZZZ9      SOURCE WKS-RPA-OPORTUNIDADES.
021700        03 COLUMN  52 PIC Z,ZZZ,ZZ9.99
021800                                     SOURCE WKS-RPA-GANANCIA-TOTAL.
021900        03 COLUMN  68 PIC ZZ9.999    SOURCE WKS-RPA-GANANCIA-PROMEDIO.
022000 01  TYPE IS RF.
022100     02 LINE IS PLUS 2.
022200        03 COLUMN   1 PIC X(60) VALUE
022300            'FIN DEL REPORTE DE PARES DE CASAS DE APUESTAS'.
022400 WORKING-STORAGE SECTION.
022500******************************************************************
022600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
022700******************************************************************
022800 01  WKS-FS-STATUS.
022900     02  WKS-STATUS.
023000         04  FS-ARBHIS             PIC 9(02) VALUE ZEROES.
023100         04  FSE-ARBHIS.
023200             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
023300             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
023400             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
023500         04  FS-ARBGYP             PIC 9(02) VALUE ZEROES.
023600         04  FSE-ARBGYP.
023700             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
023800             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
023900             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
024000         04  FS-ARBGYR             PIC 9(02) VALUE ZEROES.
024100         04  FSE-ARBGYR.
024200             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
024300             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
024400             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
024500         04  FS-REPORTE            PIC 9(02) VALUE ZEROES.
024600*      VARIABLES RUTINA DE FSE
024700     02  PROGRAMA                  PIC X(08) VALUE SPACES.
024800     02  ARCHIVO                   PIC X(08) VALUE SPACES.
024900     02  ACCION                    PIC X(10) VALUE SPACES.
025000     02  LLAVE                     PIC X(32) VALUE SPACES.
025050     02  FILLER                    PIC X(04).
025100******************************************************************
025200*                   CONSTANTES DEL NEGOCIO                       *
025300******************************************************************
025400 01  WKS-CONSTANTES.
025500     05  CTE-DIAS-DEFECTO          PIC 9(03) VALUE 030.
025600     05  CTE-TOPE-PARES            PIC 9(02) VALUE 10.
025700     05  FILLER                    PIC X(04).
025800******************************************************************
025900*     FECHA DE CORRIDA Y FECHA LIMITE (YA CALCULADA AGUAS ARRIBA)*
026000******************************************************************
026100 01  WKS-PARAMETROS-CORRIDA.
026200     05  WKS-FECHA-CORRIDA         PIC X(10).
026300     05  WKS-FECHA-LIMITE          PIC X(10).
026400     05  FILLER                    PIC X(04).
026500*----------------------------------------------------------------*
026600*    MISMA FECHA LIMITE, DESGLOSADA - SOLO PARA DIAGNOSTICO EN   *
026700*    EL DISPLAY DE ESTADISTICAS (EL PROGRAMA NO HACE ARITMETICA  *
026800*    DE FECHAS, VER NOTA EN EL ENCABEZADO)                       *
026900*----------------------------------------------------------------*
027000 01  WKS-FECHA-LIMITE-R REDEFINES WKS-PARAMETROS-CORRIDA.
027100     05  FILLER                    PIC X(10).
027200     05  WKS-FLI-ANIO              PIC X(04).
027300     05  FILLER                    PIC X(01).
027400     05  WKS-FLI-MES               PIC X(02).
027500     05  FILLER                    PIC X(01).
027600     05  WKS-FLI-DIA               PIC X(02).
027700     05  FILLER                    PIC X(04).
027800******************************************************************
027900*            CONTADORES, OPERADORES Y CONTROLADORES              *
028000******************************************************************
028100 01  WKS-CONTADORES.
028200     05  WKS-HISTORICOS-LEIDOS     PIC 9(07) COMP-3 VALUE ZEROS.
028300     05  WKS-HISTORICOS-DENTRO     PIC 9(07) COMP-3 VALUE ZEROS.
028400     05  WKS-HISTORICOS-PARES      PIC 9(07) COMP-3 VALUE ZEROS.
028500     05  WKS-GRUPOS-GYP            PIC 9(05) COMP-3 VALUE ZEROS.
028600     05  WKS-NUM-PARES             PIC 9(02) COMP   VALUE ZEROS.
028700     05  WKS-ORD-I                 PIC 9(02) COMP   VALUE ZEROS.
028800     05  WKS-ORD-J                 PIC 9(02) COMP   VALUE ZEROS.
028900     05  FILLER                    PIC X(04).
029000 01  WKS-DISPARADORES.
029100     05  WKS-FIN-ARBHIS            PIC X(01) VALUE 'N'.
029200         88  WKS-SI-FIN-ARBHIS         VALUE 'S'.
029300     05  WKS-FIN-SORTGYP           PIC X(01) VALUE 'N'.
029400         88  WKS-SI-FIN-SORTGYP        VALUE 'S'.
029500     05  WKS-FIN-ARBGYR            PIC X(01) VALUE 'N'.
029600         88  WKS-SI-FIN-ARBGYR         VALUE 'S'.
029700     05  WKS-PRIMER-GRUPO-GYP      PIC X(01) VALUE 'S'.
029800         88  WKS-ES-PRIMER-GRUPO-GYP   VALUE 'S'.
029900     05  FILLER                    PIC X(04).
030000******************************************************************
030100*       LLAVE DE GRUPO ANTERIOR (PRIMER SORT DE ACUMULACION)     *
030200******************************************************************
030300 01  WKS-GRUPO-GYP-ANTERIOR.
030400     05  WKS-GGA-FECHA             PIC X(10).
030500     05  WKS-GGA-DEPORTE           PIC X(05).
030600     05  WKS-GGA-MERCADO           PIC X(10).
030700     05  FILLER                    PIC X(04).
030800*----------------------------------------------------------------*
030900*    MISMA LLAVE, VISTA COMO UN SOLO CAMPO PARA LA COMPARACION   *
031000*    DE QUIEBRE CONTRA LA LLAVE QUE TRAE EL SORT (UNA SOLA        *
031100*    PRUEBA EN VEZ DE TRES COMPARACIONES POR CAMPO)              *
031200*----------------------------------------------------------------*
031300 01  WKS-GGA-COMPLETA REDEFINES WKS-GRUPO-GYP-ANTERIOR
031400                      PIC X(29).
031500******************************************************************
031600*          AREA DE ACUMULACION DEL GRUPO EN CURSO                *
031700******************************************************************
031800 01  WKS-ACUM-GYP.
031900     05  WKS-ACUM-OPORTUNIDADES    PIC 9(05)     COMP-3 VALUE ZEROS.
032000     05  WKS-ACUM-GANANCIA-TOTAL   PIC S9(09)V99 VALUE ZEROS.
032100     05  WKS-ACUM-GANANCIA-MAXIMA  PIC S9(03)V999 VALUE ZEROS.
032200     05  WKS-ACUM-PCT-SUMA         PIC S9(07)V999 COMP-3 VALUE ZEROS.
032300*----------------------------------------------------------------*
032400*    MISMO TOTAL DE GANANCIA, VISTO COMO SIGNO + VALOR ABSOLUTO  *
032500*    PARA EL DISPLAY DE DIAGNOSTICO SI UN GRUPO SALIERA NEGATIVO *
032600*    (NO DEBERIA OCURRIR - ARBT1002 SOLO REGISTRA GANANCIAS)     *
032700*----------------------------------------------------------------*
032800 01  WKS-ACUM-GANANCIA-R REDEFINES WKS-ACUM-GYP.
032900     05  FILLER                    PIC X(03).
033000     05  WKS-AG-SIGNO              PIC X(01).
033100     05  WKS-AG-VALOR              PIC 9(08)V99.
033200     05  FILLER                    PIC X(10).
033300******************************************************************
033400*      CAMPOS DE TRABAJO PARA EL RENGLON DEL REPORTE DE G Y P    *
033500******************************************************************
033600 01  WKS-RENGLON-GYP.
033700     05  WKS-RGY-DEPORTE           PIC X(05).
033800     05  WKS-RGY-MERCADO           PIC X(10).
033900     05  WKS-RGY-OPORTUNIDADES     PIC 9(05).
034000     05  WKS-RGY-GANANCIA-TOTAL    PIC S9(09)V99.
034100     05  WKS-RGY-GANANCIA-PROMEDIO PIC S9(03)V999.
034200     05  WKS-RGY-GANANCIA-MAXIMA   PIC S9(03)V999.
034300     05  FILLER                    PIC X(04).
034400 01  WKS-TOTALES-GYP.
034500     05  WKS-TOTAL-OPORTUNIDADES   PIC 9(07) COMP-3 VALUE ZEROS.
034600     05  WKS-TOTAL-GANANCIA        PIC S9(09)V99    VALUE ZEROS.
034700     05  FILLER                    PIC X(04).
034800******************************************************************
034900*     TABLA EN MEMORIA DE PARES DE CASAS YA ACUMULADOS           *
035000******************************************************************
035100 01  WKS-TABLA-PARES.
035200     05  WKS-PAR OCCURS 1 TO 50 TIMES
035300                 DEPENDING ON WKS-NUM-PARES
035400                 INDEXED BY IDX-PAR IDX-PAR2.
035500         10  PAR-LLAVE             PIC X(40).
035600         10  PAR-OPORTUNIDADES     PIC 9(05)     COMP-3.
035700         10  PAR-GANANCIA-TOTAL    PIC S9(09)V99.
035800         10  PAR-GANANCIA-PCT-SUMA PIC S9(07)V999 COMP-3.
035900         10  FILLER                PIC X(04).
036000*----------------------------------------------------------------*
036100*    RENGLON TEMPORAL PARA EL INTERCAMBIO DE LA ORDENACION       *
036200*    BURBUJA DESCENDENTE POR GANANCIA TOTAL (MISMO LAYOUT QUE    *
036300*    UN RENGLON DE WKS-PAR, PARA QUE EL MOVE DE GRUPO SIRVA)     *
036400*----------------------------------------------------------------*
036500 01  WKS-TEMP-PARES.
036600     05  TMP-LLAVE                 PIC X(40).
036700     05  TMP-OPORTUNIDADES         PIC 9(05)     COMP-3.
036800     05  TMP-GANANCIA-TOTAL        PIC S9(09)V99.
036900     05  TMP-GANANCIA-PCT-SUMA     PIC S9(07)V999 COMP-3.
037000     05  FILLER                    PIC X(04).
037100******************************************************************
037200*      CAMPOS DE TRABAJO PARA EL RENGLON DEL REPORTE DE PARES    *
037300******************************************************************
037400 01  WKS-RENGLON-PARES.
037500     05  WKS-RPA-LLAVE             PIC X(40).
037600     05  WKS-RPA-OPORTUNIDADES     PIC 9(05).
037700     05  WKS-RPA-GANANCIA-TOTAL    PIC S9(09)V99.
037800     05  WKS-RPA-GANANCIA-PROMEDIO PIC S9(03)V999.
037900     05  FILLER                    PIC X(04).
038000 PROCEDURE DIVISION.
038100 000-SECCION-PRINCIPAL SECTION.
038200     PERFORM 010-INICIALIZA
038300     PERFORM 020-ABRIR-ARCHIVOS
038400     PERFORM 030-VERIFICAR-APERTURA
038500     PERFORM 300-REPORTE-GYP
038600     PERFORM 400-REPORTE-PARES
038700     PERFORM 800-ESTADISTICAS
038800     PERFORM 900-CIERRA-ARCHIVOS
038900     STOP RUN.
039000 000-SECCION-PRINCIPAL-E. EXIT.
039100*----------------------------------------------------------------*
039200*    010 - INICIALIZACION.  LA FECHA DE CORRIDA Y LA FECHA       *
039300*    LIMITE (YA CALCULADA N DIAS ATRAS) LLEGAN POR SYSIN, UNA    *
039400*    POR LINEA, AAAA-MM-DD                                       *
039500*----------------------------------------------------------------*
039600 010-INICIALIZA SECTION.
039700     MOVE 'ARBT1004' TO PROGRAMA
039800     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
039900     ACCEPT WKS-FECHA-LIMITE  FROM SYSIN
040000     IF WKS-FECHA-LIMITE = SPACES
040100         MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-LIMITE
040200     END-IF.
040300 010-INICIALIZA-E. EXIT.
040400 020-ABRIR-ARCHIVOS SECTION.
040500     OPEN OUTPUT REPORTE.
040600 020-ABRIR-ARCHIVOS-E. EXIT.
040700 030-VERIFICAR-APERTURA SECTION.
040800     IF FS-REPORTE NOT EQUAL 0
040900         MOVE 'OPEN'    TO ACCION
041000         MOVE SPACES    TO LLAVE
041100         MOVE 'REPORTE' TO ARCHIVO
041200         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
041300                               LLAVE, FS-REPORTE, FSE-ARBHIS
041400         DISPLAY '*** ARBT1004 - NO ABRIO REPORTE - VER SPOOL ***'
041500                 UPON CONSOLE
041600         MOVE 91 TO RETURN-CODE
041700         STOP RUN
041800     END-IF.
041900 030-VERIFICAR-APERTURA-E. EXIT.
042000******************************************************************
042100*     300 - REPORTE DE GANANCIAS Y PERDIDAS                      *
042200*     (PRIMER SORT: AGRUPA LOS HISTORICOS DENTRO DEL PERIODO     *
042300*     POR FECHA/DEPORTE/MERCADO Y ESCRIBE UN RENGLON RESUMEN POR *
042400*     GRUPO EN ARBGYP; SEGUNDO SORT: REORDENA ESOS RENGLONES     *
042500*     FECHA DESC / GANANCIA TOTAL DESC EN ARBGYR; IMPRESION:     *
042600*     LEE ARBGYR Y GENERA EL REPORTE CON QUIEBRE DE CONTROL)     *
042700******************************************************************
042800 300-REPORTE-GYP SECTION.
042900     INITIATE RPT-GYP
043000     OPEN INPUT ARBHIS
043100     IF FS-ARBHIS NOT EQUAL 0
043200         MOVE 'OPEN'   TO ACCION
043300         MOVE SPACES   TO LLAVE
043400         MOVE 'ARBHIS' TO ARCHIVO
043500         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
043600                               LLAVE, FS-ARBHIS, FSE-ARBHIS
044000         DISPLAY '*** ARBT1004 - NO ABRIO ARBHIS - VER SPOOL ***'
044100                 UPON CONSOLE
044200         MOVE 91 TO RETURN-CODE
044300         PERFORM 900-CIERRA-ARCHIVOS
044400         STOP RUN
044500     END-IF
044600     PERFORM 310-PRIMER-SORT
044700     CLOSE ARBHIS
044800     PERFORM 320-SEGUNDO-SORT
044900     PERFORM 330-IMPRIME-GYP
045000     TERMINATE RPT-GYP.
045100 300-REPORTE-GYP-E. EXIT.
045200 310-PRIMER-SORT SECTION.
045300     SORT SORTGYP
045400         ON ASCENDING  KEY SGY-FECHA    OF SGY-REG
045500            ASCENDING  KEY SGY-DEPORTE  OF SGY-REG
045600            ASCENDING  KEY SGY-MERCADO  OF SGY-REG
045700         INPUT  PROCEDURE IS 312-LEE-Y-FILTRA
045800         OUTPUT PROCEDURE IS 314-AGRUPA-GYP.
045900 310-PRIMER-SORT-E. EXIT.
046000 312-LEE-Y-FILTRA SECTION.
046100     PERFORM 313-LEER-ARBHIS
046200     PERFORM 315-EVALUA-FILTRO-GYP UNTIL WKS-SI-FIN-ARBHIS.
046300 312-LEE-Y-FILTRA-E. EXIT.
046400 313-LEER-ARBHIS SECTION.
046500     READ ARBHIS
046600         AT END
046700             MOVE 'S' TO WKS-FIN-ARBHIS
046800     END-READ
046900     IF NOT WKS-SI-FIN-ARBHIS
047000         IF FS-ARBHIS NOT EQUAL 0
047100             MOVE 'READ'   TO ACCION
047200             MOVE SPACES   TO LLAVE
047300             MOVE 'ARBHIS' TO ARCHIVO
047400             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
047500                                   LLAVE, FS-ARBHIS, FSE-ARBHIS
047600             MOVE 91 TO RETURN-CODE
047700             PERFORM 900-CIERRA-ARCHIVOS
047800             STOP RUN
047900         END-IF
048000     END-IF.
048100 313-LEER-ARBHIS-E. EXIT.
048200 315-EVALUA-FILTRO-GYP SECTION.
048300     ADD 1 TO WKS-HISTORICOS-LEIDOS
048400     IF HIS-FECHA-REGISTRO NOT LESS WKS-FECHA-LIMITE
048500         ADD 1 TO WKS-HISTORICOS-DENTRO
048600         MOVE HIS-FECHA-REGISTRO TO SGY-FECHA
048700         MOVE HIS-DEPORTE        TO SGY-DEPORTE
048800         MOVE HIS-MERCADO        TO SGY-MERCADO
048900         MOVE HIS-GANANCIA       TO SGY-GANANCIA
049000         MOVE HIS-GANANCIA-PCT   TO SGY-GANANCIA-PCT
049100         RELEASE SGY-REG
049200     END-IF
049300     PERFORM 313-LEER-ARBHIS.
049400 315-EVALUA-FILTRO-GYP-E. EXIT.
049500 314-AGRUPA-GYP SECTION.
049600     OPEN OUTPUT ARBGYP
049700     MOVE 'S' TO WKS-PRIMER-GRUPO-GYP
049800     PERFORM 316-RETORNA-SORTGYP
049900     PERFORM 317-PROCESA-RETORNO-GYP UNTIL WKS-SI-FIN-SORTGYP
050000     IF NOT WKS-ES-PRIMER-GRUPO-GYP
050100         PERFORM 318-ESCRIBE-GRUPO-GYP
050200     END-IF
050300     CLOSE ARBGYP.
050400 314-AGRUPA-GYP-E. EXIT.
050500 316-RETORNA-SORTGYP SECTION.
050600     RETURN SORTGYP
050700         AT END
050800             MOVE 'S' TO WKS-FIN-SORTGYP
050900     END-RETURN.
051000 316-RETORNA-SORTGYP-E. EXIT.
051100 317-PROCESA-RETORNO-GYP SECTION.
051200     IF SGY-FECHA NOT = WKS-GGA-FECHA
051300        OR SGY-DEPORTE NOT = WKS-GGA-DEPORTE
051400        OR SGY-MERCADO NOT = WKS-GGA-MERCADO
051500         IF NOT WKS-ES-PRIMER-GRUPO-GYP
051600             PERFORM 318-ESCRIBE-GRUPO-GYP
051700         END-IF
051800         MOVE 'N'         TO WKS-PRIMER-GRUPO-GYP
051900         MOVE SGY-FECHA   TO WKS-GGA-FECHA
052000         MOVE SGY-DEPORTE TO WKS-GGA-DEPORTE
052100         MOVE SGY-MERCADO TO WKS-GGA-MERCADO
052200         MOVE ZEROS TO WKS-ACUM-OPORTUNIDADES
052300                       WKS-ACUM-GANANCIA-TOTAL
052400                       WKS-ACUM-GANANCIA-MAXIMA
052500                       WKS-ACUM-PCT-SUMA
052600     END-IF
052700     ADD 1 TO WKS-ACUM-OPORTUNIDADES
052800     ADD SGY-GANANCIA     TO WKS-ACUM-GANANCIA-TOTAL
052900     ADD SGY-GANANCIA-PCT TO WKS-ACUM-PCT-SUMA
053000     IF SGY-GANANCIA-PCT > WKS-ACUM-GANANCIA-MAXIMA
053100         MOVE SGY-GANANCIA-PCT TO WKS-ACUM-GANANCIA-MAXIMA
053200     END-IF
053300     PERFORM 316-RETORNA-SORTGYP.
053400 317-PROCESA-RETORNO-GYP-E. EXIT.
053500 318-ESCRIBE-GRUPO-GYP SECTION.
053600     ADD 1 TO WKS-GRUPOS-GYP
053700     MOVE WKS-GGA-FECHA          TO GYP-FECHA
053800     MOVE WKS-GGA-DEPORTE        TO GYP-DEPORTE
053900     MOVE WKS-GGA-MERCADO        TO GYP-MERCADO
054000     MOVE WKS-ACUM-OPORTUNIDADES TO GYP-OPORTUNIDADES
054100     MOVE WKS-ACUM-GANANCIA-TOTAL TO GYP-GANANCIA-TOTAL
054200     MOVE WKS-ACUM-GANANCIA-MAXIMA TO GYP-GANANCIA-MAXIMA
054300     COMPUTE GYP-GANANCIA-PROMEDIO ROUNDED =
054400             WKS-ACUM-PCT-SUMA / WKS-ACUM-OPORTUNIDADES
054500         ON SIZE ERROR
054600             MOVE ZEROS TO GYP-GANANCIA-PROMEDIO
054700     END-COMPUTE
054800     WRITE REG-ARBGYP
054900     IF FS-ARBGYP NOT EQUAL 0
055000         MOVE 'WRITE'  TO ACCION
055100         MOVE SPACES   TO LLAVE
055200         MOVE 'ARBGYP' TO ARCHIVO
055300         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
055400                               LLAVE, FS-ARBGYP, FSE-ARBGYP
055500         MOVE 91 TO RETURN-CODE
055600         PERFORM 900-CIERRA-ARCHIVOS
055700         STOP RUN
055800     END-IF.
055900 318-ESCRIBE-GRUPO-GYP-E. EXIT.
056000*----------------------------------------------------------------*
056100*    320 - SEGUNDO SORT: FECHA DESCENDENTE, Y DENTRO DE LA        *
056200*    MISMA FECHA, GANANCIA TOTAL DEL GRUPO DESCENDENTE           *
056300*----------------------------------------------------------------*
056400 320-SEGUNDO-SORT SECTION.
056500     SORT SORTRES2 ON DESCENDING KEY SR2-FECHA
056600                      DESCENDING KEY SR2-GANANCIA-TOTAL
056700         USING ARBGYP
056800         GIVING ARBGYR
056900     IF SORT-RETURN NOT EQUAL ZERO
057000         DISPLAY '*** ARBT1004 - EL SORT DE GYP FALLO - VER '
057100                 'JOBLOG ***' UPON CONSOLE
057200         MOVE 91 TO RETURN-CODE
057300         PERFORM 900-CIERRA-ARCHIVOS
057400         STOP RUN
057500     END-IF.
057600 320-SEGUNDO-SORT-E. EXIT.
057700 330-IMPRIME-GYP SECTION.
057800     OPEN INPUT ARBGYR
057900     IF FS-ARBGYR NOT EQUAL 0
058000         MOVE 'OPEN'   TO ACCION
058100         MOVE SPACES   TO LLAVE
058200         MOVE 'ARBGYR' TO ARCHIVO
058300         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
058400                               LLAVE, FS-ARBGYR, FSE-ARBGYR
058500         MOVE 91 TO RETURN-CODE
058600         PERFORM 900-CIERRA-ARCHIVOS
058700         STOP RUN
058800     END-IF
058900     IF WKS-GRUPOS-GYP = 0
059000         GENERATE LINEA-SIN-GYP
059100     ELSE
059200         PERFORM 332-LEER-ARBGYR
059300         PERFORM 334-IMPRIME-RENGLON-GYP UNTIL WKS-SI-FIN-ARBGYR
059400     END-IF
059500     CLOSE ARBGYR.
059600 330-IMPRIME-GYP-E. EXIT.
059700 332-LEER-ARBGYR SECTION.
059800     READ ARBGYR
059900         AT END
060000             MOVE 'S' TO WKS-FIN-ARBGYR
060100     END-READ
060200     IF NOT WKS-SI-FIN-ARBGYR
060300         IF FS-ARBGYR NOT EQUAL 0 AND FS-ARBGYR NOT EQUAL 10
060400             MOVE 'READ'   TO ACCION
060500             MOVE SPACES   TO LLAVE
060600             MOVE 'ARBGYR' TO ARCHIVO
060700             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
060800                                   LLAVE, FS-ARBGYR, FSE-ARBGYR
060900             MOVE 91 TO RETURN-CODE
061000             PERFORM 900-CIERRA-ARCHIVOS
061100             STOP RUN
061200         END-IF
061300     END-IF.
061400 332-LEER-ARBGYR-E. EXIT.
061500 334-IMPRIME-RENGLON-GYP SECTION.
061600     MOVE GYR-DEPORTE           TO WKS-RGY-DEPORTE
061700     MOVE GYR-MERCADO           TO WKS-RGY-MERCADO
061800     MOVE GYR-OPORTUNIDADES     TO WKS-RGY-OPORTUNIDADES
061900     MOVE GYR-GANANCIA-TOTAL    TO WKS-RGY-GANANCIA-TOTAL
062000     MOVE GYR-GANANCIA-PROMEDIO TO WKS-RGY-GANANCIA-PROMEDIO
062100     MOVE GYR-GANANCIA-MAXIMA   TO WKS-RGY-GANANCIA-MAXIMA
062200     ADD GYR-OPORTUNIDADES      TO WKS-TOTAL-OPORTUNIDADES
062300     ADD GYR-GANANCIA-TOTAL     TO WKS-TOTAL-GANANCIA
062400     GENERATE DETALLE-GYP
062500     PERFORM 332-LEER-ARBGYR.
062600 334-IMPRIME-RENGLON-GYP-E. EXIT.
062700******************************************************************
062800*     400 - REPORTE DE PARES DE CASAS DE APUESTAS MAS RENTABLES  *
062900*     (RELEE ARBHIS, ACUMULA POR HIS-PAR-CASAS EN UNA TABLA EN   *
063000*     MEMORIA CON SEARCH, ORDENA POR GANANCIA TOTAL DESCENDENTE  *
063100*     Y PUBLICA A LO SUMO LOS PRIMEROS 10)                       *
063200******************************************************************
063300 400-REPORTE-PARES SECTION.
063400     INITIATE RPT-PARES
063500     MOVE ZEROS TO WKS-NUM-PARES
063600     MOVE 'N'   TO WKS-FIN-ARBHIS
063700     OPEN INPUT ARBHIS
063800     IF FS-ARBHIS NOT EQUAL 0
063900         MOVE 'OPEN'   TO ACCION
064000         MOVE SPACES   TO LLAVE
064100         MOVE 'ARBHIS' TO ARCHIVO
064200         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
064300                               LLAVE, FS-ARBHIS, FSE-ARBHIS
064400         MOVE 91 TO RETURN-CODE
064500         PERFORM 900-CIERRA-ARCHIVOS
064600         STOP RUN
064700     END-IF
064800     PERFORM 313-LEER-ARBHIS
064900     PERFORM 420-ACUMULA-PAR UNTIL WKS-SI-FIN-ARBHIS
065000     CLOSE ARBHIS
065100     PERFORM 430-ORDENA-PARES
065200     IF WKS-NUM-PARES = 0
065300         GENERATE LINEA-SIN-PARES
065400     ELSE
065500         PERFORM 440-IMPRIME-PARES
065600                 VARYING IDX-PAR FROM 1 BY 1
065700                 UNTIL IDX-PAR > WKS-NUM-PARES
065800                    OR IDX-PAR > CTE-TOPE-PARES
065900     END-IF
066000     TERMINATE RPT-PARES.
066100 400-REPORTE-PARES-E. EXIT.
066200 420-ACUMULA-PAR SECTION.
066300     IF HIS-FECHA-REGISTRO NOT LESS WKS-FECHA-LIMITE
066400         ADD 1 TO WKS-HISTORICOS-PARES
066500         PERFORM 422-BUSCA-O-AGREGA-PAR
066600     END-IF
066700     PERFORM 313-LEER-ARBHIS.
066800 420-ACUMULA-PAR-E. EXIT.
066900 422-BUSCA-O-AGREGA-PAR SECTION.
067000     SET IDX-PAR TO 1
067100     SEARCH WKS-PAR
067200         AT END
067300             PERFORM 424-AGREGA-PAR-NUEVO
067400         WHEN PAR-LLAVE (IDX-PAR) = HIS-PAR-CASAS
067500             PERFORM 426-SUMA-PAR-EXISTENTE
067600     END-SEARCH.
067700 422-BUSCA-O-AGREGA-PAR-E. EXIT.
067800 424-AGREGA-PAR-NUEVO.
067900     IF WKS-NUM-PARES < 50
068000         ADD 1 TO WKS-NUM-PARES
068100         SET IDX-PAR TO WKS-NUM-PARES
068200         MOVE HIS-PAR-CASAS     TO PAR-LLAVE             (IDX-PAR)
068300         MOVE 1                 TO PAR-OPORTUNIDADES     (IDX-PAR)
068400         MOVE HIS-GANANCIA      TO PAR-GANANCIA-TOTAL    (IDX-PAR)
068500         MOVE HIS-GANANCIA-PCT  TO PAR-GANANCIA-PCT-SUMA (IDX-PAR)
068600     END-IF.
068700 426-SUMA-PAR-EXISTENTE.
068800     ADD 1                TO PAR-OPORTUNIDADES     (IDX-PAR)
068900     ADD HIS-GANANCIA     TO PAR-GANANCIA-TOTAL    (IDX-PAR)
069000     ADD HIS-GANANCIA-PCT TO PAR-GANANCIA-PCT-SUMA (IDX-PAR).
069100*----------------------------------------------------------------*
069200*    430 - ORDENACION BURBUJA DESCENDENTE POR GANANCIA TOTAL.    *
069300*    LA TABLA ES PEQUENA (A LO SUMO 50 PARES), NO AMERITA UN     *
069400*    SORT DE ARCHIVO                                             *
069500*----------------------------------------------------------------*
069600 430-ORDENA-PARES SECTION.
069700     PERFORM 432-PASADA-ORDEN
069800             VARYING WKS-ORD-I FROM 1 BY 1
069900             UNTIL WKS-ORD-I >= WKS-NUM-PARES.
070000 430-ORDENA-PARES-E. EXIT.
070100 432-PASADA-ORDEN.
070200     PERFORM 434-COMPARA-Y-CAMBIA
070300             VARYING WKS-ORD-J FROM 1 BY 1
070400             UNTIL WKS-ORD-J > WKS-NUM-PARES - WKS-ORD-I.
070500 434-COMPARA-Y-CAMBIA.
070600     SET IDX-PAR  TO WKS-ORD-J
070700     SET IDX-PAR2 TO WKS-ORD-J
070800     SET IDX-PAR2 UP BY 1
070900     IF PAR-GANANCIA-TOTAL (IDX-PAR) < PAR-GANANCIA-TOTAL (IDX-PAR2)
071000         MOVE WKS-PAR (IDX-PAR)  TO WKS-TEMP-PARES
071100         MOVE WKS-PAR (IDX-PAR2) TO WKS-PAR (IDX-PAR)
071200         MOVE WKS-TEMP-PARES     TO WKS-PAR (IDX-PAR2)
071300     END-IF.
071400 440-IMPRIME-PARES SECTION.
071500     MOVE PAR-LLAVE          (IDX-PAR) TO WKS-RPA-LLAVE
071600     MOVE PAR-OPORTUNIDADES  (IDX-PAR) TO WKS-RPA-OPORTUNIDADES
071700     MOVE PAR-GANANCIA-TOTAL (IDX-PAR) TO WKS-RPA-GANANCIA-TOTAL
071800     COMPUTE WKS-RPA-GANANCIA-PROMEDIO ROUNDED =
071900             PAR-GANANCIA-PCT-SUMA (IDX-PAR) /
072000             PAR-OPORTUNIDADES    (IDX-PAR)
072100         ON SIZE ERROR
072200             MOVE ZEROS TO WKS-RPA-GANANCIA-PROMEDIO
072300     END-COMPUTE
072400     GENERATE DETALLE-PARES.
072500 440-IMPRIME-PARES-E. EXIT.
072600******************************************************************
072700*                    800 - ESTADISTICAS DE CORRIDA               *
072800******************************************************************
072900 800-ESTADISTICAS SECTION.
073000     DISPLAY '*** ARBT1004 - ESTADISTICAS DE LA CORRIDA ***'
073100             UPON CONSOLE
073200     DISPLAY 'HISTORICOS LEIDOS (G Y P)   : ' WKS-HISTORICOS-LEIDOS
073300             UPON CONSOLE
073400     DISPLAY 'HISTORICOS DENTRO DEL RANGO : ' WKS-HISTORICOS-DENTRO
073500             UPON CONSOLE
073600     DISPLAY 'GRUPOS FECHA/DEPORTE/MERCADO: ' WKS-GRUPOS-GYP
073700             UPON CONSOLE
073800     DISPLAY 'HISTORICOS LEIDOS (PARES)   : ' WKS-HISTORICOS-PARES
073900             UPON CONSOLE
074000     DISPLAY 'PARES DE CASAS DISTINTOS    : ' WKS-NUM-PARES
074100             UPON CONSOLE
074200     DISPLAY 'GANANCIA TOTAL ACUMULADA    : ' WKS-TOTAL-GANANCIA
074300             UPON CONSOLE.
074400 800-ESTADISTICAS-E. EXIT.
074500 900-CIERRA-ARCHIVOS SECTION.
074600     CLOSE REPORTE.
074700 900-CIERRA-ARCHIVOS-E. EXIT.
