000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK ESTUARDO DIAZ RAMIREZ (EEDR)                *
000400* APLICACION  : TESORERIA - ARBITRAJE DEPORTIVO (FILIAL CANADA)  *
000500* PROGRAMA    : ARBT1001                                        *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : CONVIERTE UNA COTIZACION DE CASA DE APUESTAS,    *
000800*             : CUALQUIERA SEA SU FORMATO DE CAPTURA (DECIMAL,   *
000900*             : PAREJA/EVENS, FRACCIONARIA O AMERICANA), A SU    *
001000*             : EQUIVALENTE EN FORMATO DECIMAL, QUE ES EL UNICO  *
001100*             : FORMATO QUE USA EL MOTOR DE DETECCION ARBT1002.  *
001200* ARCHIVOS    : NINGUNO (SUBPROGRAMA PURO, VIA LINKAGE)          *
001300* PROGRAMA(S) : CALLED POR ARBT1002                              *
001400* INSTALADO   : 14/03/1989                                       *
001500* BPM/RATIONAL: 114477                                           *
001600* NOMBRE      : CONVERSION DE FORMATOS DE COTIZACION             *
001700******************************************************************
001800*                    REGISTRO DE CAMBIOS                         *
001900******************************************************************
002000* 14/03/1989 EEDR  000000  VERSION ORIGINAL, 4 FORMATOS DE CAPTURA*
002100* 02/07/1990 EEDR  000000  SE CORRIGE REDONDEO EN FRACCIONARIA    *
002200* 19/11/1998 EEDR  000000  REVISION AAAA - SIN IMPACTO, NO HAY    *
002300*                          CAMPOS DE FECHA EN ESTE PROGRAMA (Y2K) *
002400* 22/06/2024 EEDR  228901  SE AGREGA RECHAZO DE CUOTA AMERICANA   *
002500*                          EN CERO (NO ES VALOR VALIDO DE MERCADO)*
002550* 08/07/2024 PEDR  228967  SE AMPLIA EL RECHAZO A TODA CUOTA       *
002560*                          AMERICANA CON MAGNITUD MENOR A 100      *
002570*                          (TKT BPM-5521, NO SOLO CERO)            *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    ARBT1001.
002900 AUTHOR.        ERICK ESTUARDO DIAZ RAMIREZ.
003000 INSTALLATION.  TESORERIA - FILIAL CANADA.
003100 DATE-WRITTEN.  14/03/1989.
003200 DATE-COMPILED. 22/06/2024.
003300 SECURITY.      CONFIDENCIAL - SOLO USO INTERNO DEL BANCO.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000******************************************************************
004100*          CONTADORES Y OPERADORES DE TRABAJO                    *
004200******************************************************************
004300 01  WKS-CONTADORES.
004400     05  WKS-LLAMADAS-TOTAL         PIC 9(07) COMP-3 VALUE ZEROS.
004500     05  WKS-LLAMADAS-RECHAZO       PIC 9(07) COMP-3 VALUE ZEROS.
004600     05  FILLER                     PIC X(04).
004700 01  WKS-AREA-CALCULO.
004800     05  WKS-COCIENTE               PIC 9(3)V9(4) VALUE ZEROS.
004900     05  WKS-AMERICANA-ABS          PIC 9(5) COMP VALUE ZEROS.
005000     05  FILLER                     PIC X(02).
005100*----------------------------------------------------------------*
005200*    MISMA AREA DE CALCULO, VISTA EN BINARIO PARA LAS PRUEBAS DE *
005300*    SIGNO DE LA CUOTA AMERICANA (EVITA COMPARAR ZONADO-CONTRA-  *
005400*    BINARIO EN CADA EVALUATE)                                  *
005500*----------------------------------------------------------------*
005600 01  WKS-VERIFICACION-SIGNO.
005700     05  WKS-SIGNO-AMERICANA        PIC S9(5) COMP VALUE ZEROS.
005800     05  FILLER                     PIC X(03).
005900 LINKAGE SECTION.
006000******************************************************************
006100*    COMMAREA DE LLAMADA - UN REGISTRO ARBCOT Y EL RESULTADO     *
006200******************************************************************
006300 01  LK-PARAMETROS.
006400     05  LK-FORMATO                 PIC X(01).
006500         88  LK-FORMATO-DECIMAL         VALUE 'D'.
006600         88  LK-FORMATO-FRACCION        VALUE 'F'.
006700         88  LK-FORMATO-AMERICANA       VALUE 'A'.
006800         88  LK-FORMATO-PAREJA          VALUE 'E'.
006900     05  LK-CUOTA-DECIMAL           PIC 9(3)V9(4).
006950*----------------------------------------------------------------*
006960*    PAR NUM/DEN AGRUPADO PARA UNA SOLA PRUEBA DE "AMBOS EN CERO"*
006970*----------------------------------------------------------------*
007000     05  LK-FRACCION-PAR.
007010         10  LK-FRACCION-NUM        PIC 9(4).
007020         10  LK-FRACCION-DEN        PIC 9(4).
007030     05  LK-FRACCION-PAR-R REDEFINES LK-FRACCION-PAR
007040                                     PIC 9(8).
007200     05  LK-CUOTA-AMERICANA         PIC S9(5).
007300     05  LK-CUOTA-DECIMAL-R REDEFINES LK-CUOTA-AMERICANA.
007400         10  LK-CUOTA-AMERICANA-SIGNO  PIC X(01).
007500         10  LK-CUOTA-AMERICANA-VALOR  PIC 9(04).
007600     05  LK-RESULTADO-DECIMAL       PIC 9(3)V9(4).
007610     05  LK-RESULTADO-R REDEFINES LK-RESULTADO-DECIMAL.
007620         10  LK-RESULTADO-ENTERO    PIC 9(03).
007630         10  LK-RESULTADO-FRACC     PIC 9(04).
007700     05  LK-RECHAZADO               PIC X(01).
007800         88  LK-ES-RECHAZO              VALUE 'S'.
007900         88  LK-NO-ES-RECHAZO           VALUE 'N'.
008000     05  FILLER                     PIC X(04).
008100 PROCEDURE DIVISION USING LK-PARAMETROS.
008200 100-DISPATCH-FORMATO SECTION.
008300     ADD 1 TO WKS-LLAMADAS-TOTAL
008400     MOVE 'N' TO LK-RECHAZADO
008500     MOVE ZEROS TO LK-RESULTADO-DECIMAL
008600     EVALUATE TRUE
008700         WHEN LK-FORMATO-DECIMAL
008800             PERFORM 200-CONVERTIR-DECIMAL
008900         WHEN LK-FORMATO-PAREJA
009000             PERFORM 210-CONVERTIR-PAREJA
009100         WHEN LK-FORMATO-FRACCION
009200             PERFORM 220-CONVERTIR-FRACCION
009300         WHEN LK-FORMATO-AMERICANA
009400             PERFORM 230-CONVERTIR-AMERICANA
009500         WHEN OTHER
009600             MOVE 'S' TO LK-RECHAZADO
009700             ADD 1 TO WKS-LLAMADAS-RECHAZO
009800     END-EVALUATE
009900     GOBACK.
010000 100-DISPATCH-FORMATO-E. EXIT.
010100*----------------------------------------------------------------*
010200*    FORMATO DECIMAL - LA COTIZACION YA VIENE EN FORMATO DECIMAL,*
010300*    SOLO SE VALIDA QUE SEA MAYOR A 1.0000 (MENOS QUE ESO NO ES  *
010400*    UNA COTIZACION VALIDA DE NINGUNA CASA DE APUESTAS)          *
010500*----------------------------------------------------------------*
010600 200-CONVERTIR-DECIMAL.
010700     IF LK-CUOTA-DECIMAL > 1.0000
010800         MOVE LK-CUOTA-DECIMAL TO LK-RESULTADO-DECIMAL
010900     ELSE
011000         MOVE 'S' TO LK-RECHAZADO
011100         ADD 1 TO WKS-LLAMADAS-RECHAZO
011200     END-IF.
011300*----------------------------------------------------------------*
011400*    FORMATO PAREJA/EVENS - EQUIVALE SIEMPRE A DECIMAL 2.0000    *
011500*----------------------------------------------------------------*
011600 210-CONVERTIR-PAREJA.
011700     MOVE 2.0000 TO LK-RESULTADO-DECIMAL.
011800*----------------------------------------------------------------*
011900*    FORMATO FRACCIONARIA N/D - DECIMAL = (N / D) + 1            *
012000*----------------------------------------------------------------*
012100 220-CONVERTIR-FRACCION.
012200     IF LK-FRACCION-PAR-R = ZEROS OR LK-FRACCION-DEN = ZEROS
012300         MOVE 'S' TO LK-RECHAZADO
012400         ADD 1 TO WKS-LLAMADAS-RECHAZO
012500     ELSE
012600         COMPUTE WKS-COCIENTE ROUNDED =
012700                 LK-FRACCION-NUM / LK-FRACCION-DEN
012800             ON SIZE ERROR
012900                 MOVE 'S' TO LK-RECHAZADO
013000                 ADD 1 TO WKS-LLAMADAS-RECHAZO
013100         END-COMPUTE
013200         IF NOT LK-ES-RECHAZO
013300             COMPUTE LK-RESULTADO-DECIMAL ROUNDED =
013400                     WKS-COCIENTE + 1
013500                 ON SIZE ERROR
013600                     MOVE 'S' TO LK-RECHAZADO
013700                     ADD 1 TO WKS-LLAMADAS-RECHAZO
013800             END-COMPUTE
013900         END-IF
014000     END-IF.
014100*----------------------------------------------------------------*
014200*    FORMATO AMERICANA - POSITIVA: DECIMAL = (CUOTA/100) + 1     *
014300*                        NEGATIVA : DECIMAL = (100/ABS(CUOTA))+1 *
014400*                        CERO NO ES UN VALOR VALIDO DE MERCADO   *
014500*----------------------------------------------------------------*
014600 230-CONVERTIR-AMERICANA.
014700     MOVE LK-CUOTA-AMERICANA TO WKS-SIGNO-AMERICANA
014750     IF WKS-SIGNO-AMERICANA < ZEROS
014760         COMPUTE WKS-AMERICANA-ABS = 0 - WKS-SIGNO-AMERICANA
014770     ELSE
014780         MOVE WKS-SIGNO-AMERICANA TO WKS-AMERICANA-ABS
014790     END-IF
014800     IF WKS-AMERICANA-ABS < 100
014900         MOVE 'S' TO LK-RECHAZADO
015000         ADD 1 TO WKS-LLAMADAS-RECHAZO
015100     ELSE
015200         IF WKS-SIGNO-AMERICANA > ZEROS
015300             COMPUTE LK-RESULTADO-DECIMAL ROUNDED =
015400                     (WKS-SIGNO-AMERICANA / 100) + 1
015500                 ON SIZE ERROR
015600                     MOVE 'S' TO LK-RECHAZADO
015700                     ADD 1 TO WKS-LLAMADAS-RECHAZO
015800             END-COMPUTE
015900         ELSE
016200             COMPUTE LK-RESULTADO-DECIMAL ROUNDED =
016300                     (100 / WKS-AMERICANA-ABS) + 1
016400                 ON SIZE ERROR
016500                     MOVE 'S' TO LK-RECHAZADO
016600                     ADD 1 TO WKS-LLAMADAS-RECHAZO
016700             END-COMPUTE
016800         END-IF
016900     END-IF.
