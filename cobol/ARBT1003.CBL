000100******************************************************************
000200* FECHA       : 22/08/1990                                       *
000300* PROGRAMADOR : ERICK ESTUARDO DIAZ RAMIREZ (EEDR)                *
000400* APLICACION  : TESORERIA - ARBITRAJE DEPORTIVO (FILIAL CANADA)  *
000500* PROGRAMA    : ARBT1003                                        *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : DOS UTILERIAS DE DIMENSIONAMIENTO DE APUESTA:    *
000800*             : (K) CALCULA EL MONTO KELLY A PARTIR DE LA BANCA  *
000900*             :     Y EL PORCENTAJE DE GANANCIA DE UNA OPORTUNI- *
001000*             :     DAD; (R) REESCALA UNA OPORTUNIDAD YA CALCU-  *
001100*             :     LADA A UN NUEVO MONTO TOTAL DE APUESTA.      *
001200* ARCHIVOS    : NINGUNO (SUBPROGRAMA PURO, VIA LINKAGE)          *
001300* PROGRAMA(S) : CALLED POR ARBT1002 CUANDO UPSI-0 ESTA ACTIVO    *
001400* INSTALADO   : 22/08/1990                                       *
001500* BPM/RATIONAL: 115002                                           *
001600* NOMBRE      : DIMENSIONAMIENTO KELLY Y REESCALADO DE APUESTA   *
001700******************************************************************
001800*                    REGISTRO DE CAMBIOS                         *
001900******************************************************************
002000* 22/08/1990 EEDR  000000  VERSION ORIGINAL, SOLO FUNCION KELLY   *
002100* 14/02/1993 PEDR  000000  SE AGREGA FUNCION DE REESCALADO (R)    *
002200* 19/11/1998 EEDR  000000  REVISION AAAA - SIN IMPACTO, NO HAY    *
002300*                          CAMPOS DE FECHA EN ESTE PROGRAMA (Y2K) *
002400* 22/06/2024 EEDR  228901  SE PONE PISO DE CERO AL MONTO KELLY    *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    ARBT1003.
002800 AUTHOR.        ERICK ESTUARDO DIAZ RAMIREZ.
002900 INSTALLATION.  TESORERIA - FILIAL CANADA.
003000 DATE-WRITTEN.  22/08/1990.
003100 DATE-COMPILED. 22/06/2024.
003200 SECURITY.      CONFIDENCIAL - SOLO USO INTERNO DEL BANCO.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900******************************************************************
004000*              CONTADORES Y AREA DE TRABAJO                      *
004100******************************************************************
004200 01  WKS-CONTADORES.
004300     05  WKS-LLAMADAS-KELLY         PIC 9(07) COMP-3 VALUE ZEROS.
004400     05  WKS-LLAMADAS-REESCALA      PIC 9(07) COMP-3 VALUE ZEROS.
004500     05  FILLER                     PIC X(04).
004600 01  WKS-AREA-REESCALO.
004700     05  WKS-FACTOR                 PIC S9(3)V9(6) VALUE ZEROS.
004800     05  WKS-MONTO-KELLY-CRUDO      PIC S9(9)V99   VALUE ZEROS.
004900*----------------------------------------------------------------*
005000*    MISMO MONTO CRUDO, VISTO COMO SIGNO + VALOR ABSOLUTO PARA   *
005100*    EL PISO DE CERO (EL CALCULO PUEDE DAR NEGATIVO SI LA CASA   *
005200*    REPORTA UN PORCENTAJE DE GANANCIA NEGATIVO POR ERROR)       *
005300*----------------------------------------------------------------*
005400     05  WKS-MONTO-KELLY-R REDEFINES WKS-MONTO-KELLY-CRUDO.
005500         10  WKS-MK-SIGNO           PIC X(01).
005600         10  WKS-MK-VALOR           PIC 9(08)V99.
005700     05  FILLER                     PIC X(04).
005800 LINKAGE SECTION.
005900******************************************************************
006000*    COMMAREA DE LLAMADA - FUNCION K (KELLY) O R (REESCALA)      *
006100******************************************************************
006200 01  LK-PARAMETROS.
006300     05  LK-FUNCION                 PIC X(01).
006400         88  LK-FUNCION-KELLY           VALUE 'K'.
006500         88  LK-FUNCION-REESCALA        VALUE 'R'.
006600     05  LK-DATOS-KELLY.
006700         10  LK-GANANCIA-PCT        PIC S9(3)V999.
006800         10  LK-BANCA               PIC S9(7)V99.
006900         10  LK-FRACCION-KELLY      PIC 9(1)V99.
007000         10  LK-MONTO-KELLY         PIC S9(7)V99.
007100     05  LK-DATOS-REESCALA REDEFINES LK-DATOS-KELLY.
007200         10  LK-APUESTA-ACTUAL      PIC S9(7)V99.
007300         10  LK-APUESTA-NUEVA       PIC S9(7)V99.
007400         10  FILLER                 PIC X(04).
007500     05  LK-REG-OPORTUNIDAD.
007600         10  FILLER                 PIC X(15).
007700         10  LK-OPO-APUESTA-TOTAL   PIC S9(7)V99.
007800         10  LK-OPO-GANANCIA        PIC S9(7)V99.
007900         10  FILLER                 PIC X(06).
008000         10  LK-OPO-TRAMOS OCCURS 3 TIMES INDEXED BY IDX-LKT.
008100             15  FILLER             PIC X(62).
008200             15  LK-TRAMO-APUESTA   PIC S9(7)V99.
008300             15  LK-TRAMO-RETORNO   PIC S9(7)V99.
008400     05  FILLER                     PIC X(04).
008410*----------------------------------------------------------------*
008420*    VISTA PLANA DE TODA LA COMMAREA, SOLO PARA DISPLAY DE       *
008430*    DIAGNOSTICO CUANDO LA LLAMADA VIENE CON FUNCION INVALIDA    *
008440*----------------------------------------------------------------*
008450 01  LK-PARAMETROS-DUMP REDEFINES LK-PARAMETROS
008460                        PIC X(311).
008500 PROCEDURE DIVISION USING LK-PARAMETROS.
008600 100-DESPACHO SECTION.
008700     EVALUATE TRUE
008800         WHEN LK-FUNCION-KELLY
008900             PERFORM 200-CALCULA-KELLY
009000         WHEN LK-FUNCION-REESCALA
009100             PERFORM 300-REESCALA-OPORTUNIDAD
009200         WHEN OTHER
009300             DISPLAY '*** ARBT1003 - FUNCION DE LLAMADA INVALIDA '
009310                     '- COMMAREA: ' LK-PARAMETROS-DUMP (1:40)
009320                     UPON CONSOLE
009400     END-EVALUATE
009500     GOBACK.
009600 100-DESPACHO-E. EXIT.
009700*----------------------------------------------------------------*
009800*    KELLY = BANCA * (PCT-GANANCIA / 100) * FRACCION-KELLY,      *
009900*    CON PISO DE CERO (NUNCA SE APUESTA UN MONTO NEGATIVO)       *
010000*----------------------------------------------------------------*
010100 200-CALCULA-KELLY SECTION.
010200     ADD 1 TO WKS-LLAMADAS-KELLY
010300     COMPUTE WKS-MONTO-KELLY-CRUDO ROUNDED =
010400             LK-BANCA * (LK-GANANCIA-PCT / 100) * LK-FRACCION-KELLY
010500         ON SIZE ERROR
010600             MOVE ZEROS TO WKS-MONTO-KELLY-CRUDO
010700     END-COMPUTE
010800     IF WKS-MONTO-KELLY-CRUDO < ZEROS
010900         MOVE ZEROS TO LK-MONTO-KELLY
011000     ELSE
011100         MOVE WKS-MONTO-KELLY-CRUDO TO LK-MONTO-KELLY
011200     END-IF.
011300 200-CALCULA-KELLY-E. EXIT.
011400*----------------------------------------------------------------*
011500*    REESCALADO - SI LA APUESTA ACTUAL ES CERO SE DEJA LA        *
011600*    OPORTUNIDAD SIN CAMBIOS; DE LO CONTRARIO SE MULTIPLICA      *
011700*    CADA MONTO POR EL FACTOR NUEVA-APUESTA / APUESTA-ACTUAL.    *
011800*    EL PORCENTAJE DE GANANCIA NO SE RECALCULA.                  *
011900*----------------------------------------------------------------*
012000 300-REESCALA-OPORTUNIDAD SECTION.
012100     ADD 1 TO WKS-LLAMADAS-REESCALA
012200     IF LK-APUESTA-ACTUAL = ZEROS
012300         CONTINUE
012400     ELSE
012500         COMPUTE WKS-FACTOR ROUNDED =
012600                 LK-APUESTA-NUEVA / LK-APUESTA-ACTUAL
012700             ON SIZE ERROR
012800                 MOVE ZEROS TO WKS-FACTOR
012900         END-COMPUTE
013000         COMPUTE LK-OPO-APUESTA-TOTAL ROUNDED =
013100                 LK-OPO-APUESTA-TOTAL * WKS-FACTOR
013200         COMPUTE LK-OPO-GANANCIA ROUNDED =
013300                 LK-OPO-GANANCIA * WKS-FACTOR
013400         PERFORM 310-REESCALA-TRAMOS
013500                 VARYING IDX-LKT FROM 1 BY 1
013600                 UNTIL IDX-LKT > 3
013700     END-IF.
013800 300-REESCALA-OPORTUNIDAD-E. EXIT.
013900 310-REESCALA-TRAMOS.
014000     COMPUTE LK-TRAMO-APUESTA (IDX-LKT) ROUNDED =
014100             LK-TRAMO-APUESTA (IDX-LKT) * WKS-FACTOR
014200     COMPUTE LK-TRAMO-RETORNO (IDX-LKT) ROUNDED =
014300             LK-TRAMO-RETORNO (IDX-LKT) * WKS-FACTOR.
