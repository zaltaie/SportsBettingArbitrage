000100******************************************************************
000200*        COPY    : ARBGYP1                                       *
000300*        ARCHIVO : ARBGYP (TRABAJO) / ARBGYR (YA ORDENADO)       *
000400*        APLIC.  : TESORERIA - ARBITRAJE DEPORTIVO (FIL. CANADA) *
000500*        DESCRIPC: UN REGISTRO = UN GRUPO FECHA/DEPORTE/MERCADO  *
000600*                  YA ACUMULADO, PARA EL REPORTE DE GANANCIAS Y  *
000700*                  PERDIDAS (ARBT1004).                          *
000800*------------------------------------------------------------------*
000900* HIST: 06/2024 EEDR  VERSION ORIGINAL                            *
001000******************************************************************
001100 01  REG-ARBGYP.
001200     05  GYP-FECHA                  PIC X(10).
001300     05  GYP-DEPORTE                PIC X(05).
001400     05  GYP-MERCADO                PIC X(10).
001500     05  GYP-OPORTUNIDADES          PIC 9(05)      COMP-3.
001600     05  GYP-GANANCIA-TOTAL         PIC S9(09)V99.
001700     05  GYP-GANANCIA-PROMEDIO      PIC S9(03)V999.
001800     05  GYP-GANANCIA-MAXIMA        PIC S9(03)V999.
001900     05  FILLER                     PIC X(04).
