000100******************************************************************
000200* FECHA       : 02/04/1989                                       *
000300* PROGRAMADOR : ERICK ESTUARDO DIAZ RAMIREZ (EEDR)                *
000400* APLICACION  : TESORERIA - ARBITRAJE DEPORTIVO (FILIAL CANADA)  *
000500* PROGRAMA    : ARBT1002                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE COTIZACIONES DE CASAS DE       *
000800*             : APUESTAS (ARBCOT), AGRUPA POR EVENTO/MERCADO/    *
000900*             : LINEA, DETECTA COMBINACIONES DE RESULTADOS CUYA  *
001000*             : SUMA DE PROBABILIDADES IMPLICITAS ES MENOR A 1   *
001100*             : (ARBITRAJE), CALCULA EL REPARTO OPTIMO DE LA     *
001200*             : APUESTA Y LA GANANCIA GARANTIZADA, Y PRODUCE EL  *
001300*             : DETALLE (ARBOPO), EL HISTORICO (ARBHIS) Y EL     *
001400*             : REPORTE DE INSTRUCCIONES DE APUESTA.             *
001500* ARCHIVOS    : ARBCOT=C, ARBOPO=A, ARBHIS=A, REPORTE=A          *
001600* ACCION (ES) : UNICA - UN CICLO POR CORRIDA                     *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 114433                                           *
001900* NOMBRE      : MOTOR DE DETECCION DE ARBITRAJE DEPORTIVO        *
002000* PROGRAMA(S) : RUTINA DEBD1R00 (FILE STATUS EXTENDED); LLAMA A  *
002100*             : ARBT1001 (CONVERSION DE COTIZACION) Y, CUANDO EL *
002200*             : UPSI-0 ESTA ACTIVO, A ARBT1003 (DIMENSIONAMIENTO *
002300*             : KELLY)                                           *
002400******************************************************************
002500*                    REGISTRO DE CAMBIOS                         *
002600******************************************************************
002700* 02/04/1989 EEDR  000000  VERSION ORIGINAL - SOLO MONEYLINE 2   *
002800*                          VIAS                                  *
002900* 17/09/1991 PEDR  000000  SE AMPLIA A MERCADOS DE 3 VIAS        *
003000*                          (SPREAD/TOTAL)                        *
003100* 05/03/1995 EEDR  000000  SE AGREGA EL REPORTE DE TARJETAS DE   *
003200*                          INSTRUCCIONES PASO A PASO             *
003300* 19/11/1998 EEDR  000000  REVISION AAAA EN CAMPOS DE FECHA Y    *
003400*                          HORA DE CORRIDA (Y2K)                 *
003500* 30/01/1999 EEDR  000000  PRUEBA DE REGRESION POST-Y2K - OK     *
003600* 11/06/2024 EEDR  228901  SE AGREGA LLAMADA CONDICIONAL A        *
003700*                          ARBT1003 PARA DIMENSIONAMIENTO KELLY  *
003800*                          CONTROLADA POR UPSI-0                 *
003900* 24/06/2024 EEDR  228950  SE AGREGA TOPE DE GANANCIA (CTE-MAX-  *
004000*                          GANANCIA-PCT) CON AVISO DE DATOS MALOS*
004050* 08/07/2024 PEDR  228967  SE QUITA TRUNCAMIENTO (1:25) AL MOVER  *
004060*                          OPO-CASAS A HIS-PAR-CASAS (TKT BPM-   *
004070*                          5521, PERDIA CASAS EN OPORT. DE 3 VIAS*
004080* 08/07/2024 PEDR  228968  LA COLUMNA "BOOKS" DE LA TABLA RESUMEN*
004090*                          YA NO REUTILIZA OPO-CASAS (UNIDO CON  *
004095*                          '+'); SE ARMA APARTE CON ' / ' ENTRE  *
004097*                          LAS CASAS DE CADA TRAMO (TKT BPM-5521)*
004098* 09/07/2024 PEDR  228971  PH DEL REPORTE: SE AGREGA CORRIDA NO. *
004099*           Y TIEMPO TRANSCURRIDO; WKS-EDIT-PCT A 2 DEC (BPM-5521)*
004100* 10/07/2024 PEDR  228974  SE ABRE/CIERRA ARBOPT EXPLICITAMENTE   *
004110*           (FALTABA EL OPEN OUTPUT; EL WRITE EN 450 Y EL SORT2   *
004120*           USING LO REQUIEREN) - TKT BPM-5521                    *
004190******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    ARBT1002.
004400 AUTHOR.        ERICK ESTUARDO DIAZ RAMIREZ.
004500 INSTALLATION.  TESORERIA - FILIAL CANADA.
004600 DATE-WRITTEN.  02/04/1989.
004700 DATE-COMPILED. 24/06/2024.
004800 SECURITY.      CONFIDENCIAL - SOLO USO INTERNO DEL BANCO.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS SW-KELLY-ACTIVA
005400              OFF STATUS IS SW-KELLY-INACTIVA.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ARBCOT  ASSIGN TO ARBCOT
005800                    ORGANIZATION IS SEQUENTIAL
005900                    ACCESS       IS SEQUENTIAL
006000                    FILE STATUS  IS FS-ARBCOT
006100                                    FSE-ARBCOT.
006200     SELECT ARBOPT  ASSIGN TO ARBOPT
006300                    ORGANIZATION IS SEQUENTIAL
006400                    ACCESS       IS SEQUENTIAL
006500                    FILE STATUS  IS FS-ARBOPT
006600                                    FSE-ARBOPT.
006700     SELECT ARBOPO  ASSIGN TO ARBOPO
006800                    ORGANIZATION IS SEQUENTIAL
006900                    ACCESS       IS SEQUENTIAL
007000                    FILE STATUS  IS FS-ARBOPO
007100                                    FSE-ARBOPO.
007200     SELECT ARBHIS  ASSIGN TO ARBHIS
007300                    ORGANIZATION IS SEQUENTIAL
007400                    ACCESS       IS SEQUENTIAL
007500                    FILE STATUS  IS FS-ARBHIS
007600                                    FSE-ARBHIS.
007700     SELECT REPORTE ASSIGN TO SYS010
007800                    FILE STATUS  IS FS-REPORTE.
007900     SELECT WORKFILE  ASSIGN TO SORTWK1.
008000     SELECT WORKFILE2 ASSIGN TO SORTWK2.
008100 DATA DIVISION.
008200 FILE SECTION.
008300******************************************************************
008400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008500******************************************************************
008600*   COTIZACIONES DE CASAS DE APUESTAS (ENTRADA)
008700 FD  ARBCOT.
008800     COPY ARBCOT1.
008900*   OPORTUNIDADES SIN ORDENAR (ARCHIVO INTERMEDIO DE TRABAJO)
009000 FD  ARBOPT.
009100     COPY ARBOPO1 REPLACING REG-ARBOPO BY REG-ARBOPT
009110                            LEADING OPO BY OPT
009120                            LEADING TRA BY TRAOPT
009130                            LEADING T1 BY T1OPT
009140                            LEADING T2 BY T2OPT
009150                            LEADING T3 BY T3OPT
009160                            LEADING IDX-TRAMO BY IDX-TRAOPT.
009200*   OPORTUNIDADES DETALLE, YA ORDENADAS POR GANANCIA % DESC
009300 FD  ARBOPO.
009400     COPY ARBOPO1.
009500*   HISTORICO DE OPORTUNIDADES (SE ABRE EN EXTEND)
009600 FD  ARBHIS.
009700     COPY ARBHIS1.
009800*   REPORTE DE INSTRUCCIONES DE APUESTA (IMPRESO)
009900 FD  REPORTE
010000     REPORT IS RPT-ARBITRAJE.
010100*----------------------------------------------------------------*
010200*    ARCHIVO DE TRABAJO PARA EL SORT DE AGRUPACION/DETECCION;    *
010300*    UN REGISTRO POR COTIZACION YA CONVERTIDA A DECIMAL          *
010400*----------------------------------------------------------------*
010500 SD  WORKFILE.
010600 01  WORK-REG.
010700     05  WRK-GRP-LLAVE              PIC X(37).
010800     05  WRK-RESULTADO              PIC X(30).
010900     05  WRK-CUOTA-DECIMAL          PIC 9(3)V9(4).
011000     05  WRK-SECUENCIA              PIC 9(06) COMP.
011100     05  WRK-EVENTO-NOM             PIC X(40).
011200     05  WRK-DEPORTE                PIC X(05).
011300     05  WRK-INICIO                 PIC X(16).
011400     05  WRK-MERCADO                PIC X(10).
011500     05  WRK-CASA-NOM               PIC X(20).
011600     05  WRK-CASA-COD               PIC X(12).
011700     05  FILLER                     PIC X(08).
011800*----------------------------------------------------------------*
011900*    ARCHIVO DE TRABAJO PARA EL SORT FINAL POR GANANCIA % DESC   *
012000*----------------------------------------------------------------*
012100 SD  WORKFILE2.
012200 01  WRK2-REG.
012300     COPY ARBOPO1 REPLACING REG-ARBOPO BY WRK2-REG
012310                            LEADING OPO BY WK2
012320                            LEADING TRA BY TRAWK2
012330                            LEADING T1 BY T1WK2
012340                            LEADING T2 BY T2WK2
012350                            LEADING T3 BY T3WK2
012360                            LEADING IDX-TRAMO BY IDX-TRAWK2.
012500******************************************************************
012600*                  MAQUETACION REPORTE DE SALIDA                 *
012700******************************************************************
012800 REPORT SECTION.
012900 RD  RPT-ARBITRAJE
013000     PAGE LIMIT IS 60
013100     HEADING 1
013200     FIRST DETAIL 5
013300     LAST DETAIL 56
013400     FOOTING 58.
013500 01  TYPE IS PH.
013600     02 LINE 1.
013700        03 COLUMN   1 PIC X(23) VALUE 'BANCO INDUSTRIAL, S.A.'.
013800        03 COLUMN  40 PIC X(48) VALUE
013900            'TESORERIA - ARBITRAJE DEPORTIVO (FILIAL CANADA)'.
014000        03 COLUMN 120 PIC X(06) VALUE 'PAGINA'.
014100        03 COLUMN 127 PIC Z(05) SOURCE
014200                                PAGE-COUNTER IN RPT-ARBITRAJE.
014300     02 LINE 2.
014400        03 COLUMN   1 PIC X(25) VALUE
014500            'ARBT1002    01.24062024.R'.
014600        03 COLUMN  30 PIC X(18) VALUE 'CORRIDA DEL CICLO:'.
014700        03 COLUMN  49 PIC X(16) SOURCE WKS-FECHA-HORA-CORRIDA.
014800        03 COLUMN  70 PIC X(24) VALUE 'COTIZACIONES RECIBIDAS :'.
014900        03 COLUMN  95 PIC ZZZ,ZZ9 SOURCE WKS-COTIZACIONES-LEIDAS.
015000        03 COLUMN 104 PIC X(25) VALUE
015100            'OPORTUNIDADES DETECTADAS:'.
015200        03 COLUMN 129 PIC ZZ9 SOURCE WKS-NUM-OPORTUNIDADES.
015210     02 LINE 3.
015220        03 COLUMN   1 PIC X(14) VALUE 'CORRIDA NO.  :'.
015230        03 COLUMN  16 PIC ZZZZ9 SOURCE WKS-NUM-CORRIDA.
015240        03 COLUMN  30 PIC X(20) VALUE 'TIEMPO TRANSCURRIDO:'.
015250        03 COLUMN  51 PIC ZZ9.99 SOURCE WKS-SEG-TRANSCURRIDOS.
015260        03 COLUMN  58 PIC X(04) VALUE 'SEG.'.
015300     02 LINE 4.
015400        03 COLUMN   1 PIC X(132) VALUE ALL '='.
015500 01  LINEA-SIN-OPORTUNIDADES TYPE IS DETAIL.
015600     02 LINE IS PLUS 2.
015700        03 COLUMN  10 PIC X(60) VALUE
015800            'NO ARBITRAGE OPPORTUNITIES FOUND THIS SCAN.'.
015900 01  ENCABEZA-TABLA TYPE IS DETAIL.
016000     02 LINE IS PLUS 2.
016100        03 COLUMN   2 PIC X(03) VALUE 'SEQ'.
016200        03 COLUMN   7 PIC X(05) VALUE 'SPORT'.
016300        03 COLUMN  14 PIC X(05) VALUE 'EVENT'.
016400        03 COLUMN  55 PIC X(09) VALUE 'PROFIT $'.
016500        03 COLUMN  68 PIC X(09) VALUE 'PROFIT %'.
016600        03 COLUMN  78 PIC X(05) VALUE 'BOOKS'.
016700        03 COLUMN 120 PIC X(06) VALUE 'STARTS'.
016800     02 LINE IS PLUS 1.
016900        03 COLUMN   2 PIC X(127) VALUE ALL '-'.
017000 01  LINEA-RESUMEN TYPE IS DETAIL.
017100     02 LINE IS PLUS 1.
017200        03 COLUMN   2 PIC ZZ9     SOURCE WKS-RPT-SEQ.
017300        03 COLUMN   7 PIC X(05)  SOURCE WKS-RPT-DEPORTE.
017400        03 COLUMN  14 PIC X(40)  SOURCE WKS-RPT-EVENTO.
017500        03 COLUMN  55 PIC ZZZ,ZZ9.99 SOURCE WKS-RPT-GANANCIA.
017600        03 COLUMN  68 PIC ZZ9.99     SOURCE WKS-RPT-GANANCIA-PCT.
017700        03 COLUMN  78 PIC X(40)  SOURCE WKS-RPT-CASAS-BARRA.
017800        03 COLUMN 120 PIC X(16)  SOURCE WKS-RPT-INICIO.
017900 01  LINEA-LIBRE TYPE IS DETAIL.
018000     02 LINE IS PLUS 1.
018100        03 COLUMN   1 PIC X(120) SOURCE WKS-LINEA-TEXTO.
018200 01  TYPE IS PF.
018300     02 LINE PLUS 0.
018400        03 COLUMN   1  PIC X(25) VALUE
018500            'FECHA Y HORA DE OPERACION'.
018600        03 COLUMN  30  PIC <99/<99/9999 FUNC MDATE.
018700        03 COLUMN  42  PIC 99,99,99     FUNC TIME.
018800        03 COLUMN  52  PIC X(16) VALUE 'DATA-CENTRO S.A.'.
018900        03 COLUMN 120  PIC X(06) VALUE 'PAGINA'.
019000        03 COLUMN 127  PIC ZZ,ZZ9 SOURCE
019100                                  PAGE-COUNTER IN RPT-ARBITRAJE.
019200 01  TYPE IS RF.
019300     02 LINE IS PLUS 2.
019400        03 COLUMN   1 PIC X(60) VALUE
019500            'FIN DEL REPORTE DE OPORTUNIDADES DE ARBITRAJE'.
019600 WORKING-STORAGE SECTION.
019700******************************************************************
019800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
019900******************************************************************
020000 01  WKS-FS-STATUS.
020100     02  WKS-STATUS.
020200         04  FS-ARBCOT             PIC 9(02) VALUE ZEROES.
020300         04  FSE-ARBCOT.
020400             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
020500             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
020600             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
020700         04  FS-ARBOPT             PIC 9(02) VALUE ZEROES.
020800         04  FSE-ARBOPT.
020900             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
021000             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
021100             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
021200         04  FS-ARBOPO             PIC 9(02) VALUE ZEROES.
021300         04  FSE-ARBOPO.
021400             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
021500             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
021600             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
021700         04  FS-ARBHIS             PIC 9(02) VALUE ZEROES.
021800         04  FSE-ARBHIS.
021900             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
022000             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
022100             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
022200         04  FS-REPORTE            PIC 9(02) VALUE ZEROES.
022300*      VARIABLES RUTINA DE FSE
022400     02  PROGRAMA                  PIC X(08) VALUE SPACES.
022500     02  ARCHIVO                   PIC X(08) VALUE SPACES.
022600     02  ACCION                    PIC X(10) VALUE SPACES.
022700     02  LLAVE                     PIC X(32) VALUE SPACES.
022800     02  FILLER                    PIC X(04).
022900******************************************************************
023000*                   CONSTANTES DEL NEGOCIO                       *
023100******************************************************************
023200 01  WKS-CONSTANTES.
023300     05  CTE-MIN-GANANCIA-PCT      PIC S9(3)V999 VALUE 0.500.
023400     05  CTE-MAX-GANANCIA-PCT      PIC S9(3)V999 VALUE 20.000.
023500     05  CTE-APUESTA-DEFECTO       PIC S9(7)V99  VALUE 100.00.
023600     05  FILLER                    PIC X(04).
023700******************************************************************
023800*            CONTADORES, OPERADORES Y CONTROLADORES              *
023900******************************************************************
024000 01  WKS-CONTADORES.
024100     05  WKS-COTIZACIONES-LEIDAS   PIC 9(07) COMP-3 VALUE ZEROS.
024200     05  WKS-COTIZACIONES-USADAS   PIC 9(07) COMP-3 VALUE ZEROS.
024300     05  WKS-COTIZACIONES-RECHAZO  PIC 9(07) COMP-3 VALUE ZEROS.
024400     05  WKS-GRUPOS-EVALUADOS      PIC 9(05) COMP-3 VALUE ZEROS.
024500     05  WKS-GRUPOS-CON-ARBITRAJE  PIC 9(05) COMP-3 VALUE ZEROS.
024600     05  WKS-GRUPOS-DATO-MALO      PIC 9(05) COMP-3 VALUE ZEROS.
024700     05  WKS-OPORTUNIDADES-ARBOPT  PIC 9(05) COMP-3 VALUE ZEROS.
024800     05  WKS-SECUENCIA-ENTRADA     PIC 9(06) COMP   VALUE ZEROS.
024900     05  WKS-NUM-OUTCOMES          PIC 9(01) COMP   VALUE ZEROS.
025000     05  WKS-NUM-OPORTUNIDADES     PIC 9(05) COMP   VALUE ZEROS.
025100     05  WKS-RPT-SEQ               PIC 9(05) COMP   VALUE ZEROS.
025120     05  WKS-NUM-CORRIDA           PIC 9(05) COMP   VALUE ZEROS.
025150     05  FILLER                    PIC X(02).
025200 01  WKS-DISPARADORES.
025300     05  WKS-FIN-ARBCOT            PIC X(01) VALUE 'N'.
025400         88  WKS-SI-FIN-ARBCOT         VALUE 'S'.
025500     05  WKS-FIN-WORKFILE          PIC X(01) VALUE 'N'.
025600         88  WKS-SI-FIN-WORKFILE       VALUE 'S'.
025700     05  WKS-FIN-ARBOPO            PIC X(01) VALUE 'N'.
025800         88  WKS-SI-FIN-ARBOPO         VALUE 'S'.
025900     05  WKS-PRIMER-GRUPO          PIC X(01) VALUE 'S'.
026000         88  WKS-ES-PRIMER-GRUPO       VALUE 'S'.
026050     05  FILLER                    PIC X(04).
026100 01  WKS-FECHA-HORA-CORRIDA.
026200     05  WKS-FECHA-CORRIDA         PIC X(10).
026300     05  FILLER                    PIC X(01) VALUE SPACE.
026400     05  WKS-HORA-CORRIDA          PIC X(05).
026500*----------------------------------------------------------------*
026600*    MISMA FECHA DE CORRIDA, DESGLOSADA PARA ARMAR HIS-FECHA Y   *
026700*    PARA COMPARAR CONTRA LA FECHA DEL EVENTO                    *
026800*----------------------------------------------------------------*
026900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-HORA-CORRIDA.
027000     05  WKS-FCR-ANIO              PIC X(04).
027100     05  FILLER                    PIC X(01).
027200     05  WKS-FCR-MES               PIC X(02).
027300     05  FILLER                    PIC X(01).
027400     05  WKS-FCR-DIA               PIC X(02).
027500     05  FILLER                    PIC X(06).
027510*----------------------------------------------------------------*
027520*    HORA DE RELOJ AL INICIO Y AL CIERRE DE LA DETECCION, PARA   *
027530*    EL INDICADOR DE TIEMPO TRANSCURRIDO DEL ENCABEZADO (TKT     *
027540*    BPM-5521)                                                  *
027550*----------------------------------------------------------------*
027560 01  WKS-HORA-INICIO.
027570     05  WKS-HI-HORA               PIC 9(02).
027580     05  WKS-HI-MINUTO             PIC 9(02).
027590     05  WKS-HI-SEGUNDO            PIC 9(02).
027600     05  WKS-HI-CENTESIMA          PIC 9(02).
027605     05  FILLER                    PIC X(04).
027610 01  WKS-HORA-FIN.
027620     05  WKS-HF-HORA               PIC 9(02).
027630     05  WKS-HF-MINUTO             PIC 9(02).
027640     05  WKS-HF-SEGUNDO            PIC 9(02).
027650     05  WKS-HF-CENTESIMA          PIC 9(02).
027655     05  FILLER                    PIC X(04).
027660 01  WKS-AREA-ELAPSED.
027670     05  WKS-SEG-INICIO            PIC 9(07)    COMP-3 VALUE ZEROS.
027680     05  WKS-SEG-FIN               PIC 9(07)    COMP-3 VALUE ZEROS.
027690     05  WKS-SEG-TRANSCURRIDOS     PIC 9(05)V99 COMP-3 VALUE ZEROS.
027695     05  FILLER                    PIC X(04).
027698******************************************************************
027700*        LLAVE DE GRUPO ACTUAL Y METADATOS DEL EVENTO            *
027800******************************************************************
027900 01  WKS-GRUPO-ANTERIOR            PIC X(37) VALUE SPACES.
028000 01  WKS-RESULTADO-ANTERIOR        PIC X(30) VALUE SPACES.
028100 01  WKS-GRUPO-ACTUAL.
028200     05  GRA-EVENTO-NOM            PIC X(40).
028300     05  GRA-DEPORTE               PIC X(05).
028400     05  GRA-INICIO                PIC X(16).
028500     05  GRA-MERCADO               PIC X(10).
028550     05  FILLER                    PIC X(04).
028600******************************************************************
028700*     TABLA DE MEJORES COTIZACIONES POR RESULTADO DEL GRUPO      *
028800*     EN EVALUACION (MAXIMO 3 RESULTADOS, EL MISMO LIMITE DEL    *
028900*     REGISTRO DE SALIDA)                                        *
029000******************************************************************
029100 01  WKS-TABLA-SALIDAS.
029200     05  WKS-SALIDA OCCURS 3 TIMES INDEXED BY IDX-SAL.
029300         10  SAL-RESULTADO         PIC X(30).
029400         10  SAL-CASA-NOM          PIC X(20).
029500         10  SAL-CASA-COD          PIC X(12).
029600         10  SAL-CUOTA             PIC 9(3)V9(4).
029700         10  SAL-IMPLICADA         PIC 9(1)V9(6).
029800         10  SAL-APUESTA           PIC S9(7)V99.
029900         10  SAL-RETORNO           PIC S9(7)V99.
029950     05  FILLER                    PIC X(04).
030000******************************************************************
030100*                  AREA DE CALCULO DE ARBITRAJE                  *
030200******************************************************************
030300 01  WKS-AREA-CALCULO.
030400     05  WKS-SUMA-IMPLICADA        PIC S9(1)V9(6) COMP-3.
030500     05  WKS-GANANCIA-PCT-CALC     PIC S9(3)V999  COMP-3.
030600     05  WKS-APUESTA-TOTAL-USAR    PIC S9(7)V99.
030700     05  WKS-GANANCIA-TOTAL        PIC S9(7)V99.
030800     05  WKS-CASA-ORD-1            PIC X(12).
030900     05  WKS-CASA-ORD-2            PIC X(12).
031000     05  WKS-CASA-ORD-3            PIC X(12).
031100     05  WKS-CASA-TEMP             PIC X(12).
031200     05  WKS-PUNTERO-CASAS         PIC 9(02) COMP.
031210     05  WKS-LINEA-ABS             PIC 9(3)V9(1).
031220     05  WKS-PUNTERO-LLAVE         PIC 9(02) COMP.
031230     05  FILLER                    PIC X(04).
031300******************************************************************
031400*       COMMAREA PARA LA LLAMADA A ARBT1001 (CONVERSION)         *
031500******************************************************************
031600 01  WKS-PARM-CONVERSION.
031700     05  WKP-FORMATO               PIC X(01).
031800     05  WKP-CUOTA-DECIMAL         PIC 9(3)V9(4).
031900     05  WKP-FRACCION-NUM          PIC 9(4).
032000     05  WKP-FRACCION-DEN          PIC 9(4).
032100     05  WKP-CUOTA-AMERICANA       PIC S9(5).
032200     05  WKP-RESULTADO-DECIMAL     PIC 9(3)V9(4).
032300     05  WKP-RECHAZADO             PIC X(01).
032400         88  WKP-ES-RECHAZO            VALUE 'S'.
032500     05  FILLER                    PIC X(04).
032600******************************************************************
032700*       COMMAREA PARA LA LLAMADA A ARBT1003 (KELLY)              *
032800******************************************************************
032900 01  WKS-PARM-KELLY.
033000     05  WKK-FUNCION               PIC X(01) VALUE 'K'.
033100     05  WKK-GANANCIA-PCT          PIC S9(3)V999.
033200     05  WKK-BANCA                 PIC S9(7)V99.
033300     05  WKK-FRACCION-KELLY        PIC 9(1)V99 VALUE 1.00.
033400     05  WKK-MONTO-KELLY           PIC S9(7)V99.
033500     05  FILLER                    PIC X(294).
033600******************************************************************
033700*     CAMPOS DE TRABAJO PARA LA FILA EN CURSO DEL REPORTE        *
033800******************************************************************
033900 01  WKS-RENGLON-REPORTE.
034000     05  WKS-RPT-DEPORTE           PIC X(05).
034100     05  WKS-RPT-EVENTO            PIC X(40).
034200     05  WKS-RPT-GANANCIA          PIC S9(7)V99.
034300     05  WKS-RPT-GANANCIA-PCT      PIC S9(3)V999.
034400     05  WKS-RPT-CASAS-BARRA       PIC X(40).
034500     05  WKS-RPT-INICIO            PIC X(16).
034600     05  WKS-RPT-NUM-TRAMOS        PIC 9(01).
034620     05  WKS-RPT-CASAS-PTR         PIC 9(02)    COMP.
034650     05  FILLER                    PIC X(02).
034700 01  WKS-LINEA-TEXTO               PIC X(120).
034800 01  WKS-PASO-NUM                  PIC 9(01).
034810*----------------------------------------------------------------*
034820*    CAMPOS EDITADOS, SOLO PARA ARMAR LAS TARJETAS DE PASO A     *
034830*    PASO (MONEDA Y PORCENTAJE SIN SIGNO DE SOBREPERFORACION)    *
034840*----------------------------------------------------------------*
034850 01  WKS-EDIT-MONTO                PIC Z,ZZZ,ZZ9.99.
034860 01  WKS-EDIT-PCT                  PIC ZZ9.99.
034870 01  WKS-EDIT-CUOTA                PIC ZZ9.9999.
034900******************************************************************
035000*      TABLA EN MEMORIA DE OPORTUNIDADES YA ORDENADAS, PARA      *
035100*      ALIMENTAR LAS DOS PASADAS DEL REPORTE Y LA ESCRITURA      *
035200*      DEL HISTORICO SIN RELEER ARBOPO TRES VECES                *
035300******************************************************************
035400 01  WKS-TABLA-OPORTUNIDADES.
035500     05  TOP-OPORT OCCURS 1 TO 300 TIMES
035600                   DEPENDING ON WKS-NUM-OPORTUNIDADES
035700                   INDEXED BY IDX-OPO.
035800         10  TOP-TIMESTAMP         PIC X(16).
035900         10  TOP-EVENTO-NOM        PIC X(40).
036000         10  TOP-DEPORTE           PIC X(05).
036100         10  TOP-INICIO            PIC X(16).
036200         10  TOP-MERCADO           PIC X(10).
036300         10  TOP-CASAS             PIC X(40).
036400         10  TOP-NUM-TRAMOS        PIC 9(01).
036500         10  TOP-APUESTA-TOTAL     PIC S9(7)V99.
036600         10  TOP-GANANCIA          PIC S9(7)V99.
036700         10  TOP-GANANCIA-PCT      PIC S9(3)V999.
036800         10  TOP-TRAMO OCCURS 3 TIMES INDEXED BY IDX-TOPT.
036900             15  TOPT-RESULTADO    PIC X(30).
037000             15  TOPT-CASA-NOM     PIC X(20).
037100             15  TOPT-CASA-COD     PIC X(12).
037200             15  TOPT-CUOTA        PIC 9(3)V9(4).
037300             15  TOPT-APUESTA      PIC S9(7)V99.
037400             15  TOPT-RETORNO      PIC S9(7)V99.
037450         10  FILLER                PIC X(04).
037500 PROCEDURE DIVISION.
037600 000-SECCION-PRINCIPAL SECTION.
037700     PERFORM 010-INICIALIZA
037800     PERFORM 020-ABRIR-ARCHIVOS
037900     PERFORM 030-VERIFICAR-APERTURA
038000     PERFORM 300-CARGA-Y-FILTRA-SORT
038100     PERFORM 500-ORDENA-OPORTUNIDADES
038200     PERFORM 600-CARGA-TABLA-OPORTUNIDADES
038300     PERFORM 700-GENERA-REPORTE
038400     PERFORM 800-ESTADISTICAS
038500     PERFORM 900-CIERRA-ARCHIVOS
038600     STOP RUN.
038700 000-SECCION-PRINCIPAL-E. EXIT.
038800*----------------------------------------------------------------*
038900*    INICIALIZACION - TOMA LA FECHA Y HORA DE CORRIDA DEL        *
039000*    SISTEMA Y LEE LA TARJETA DE CONTROL (2 CAMPOS POR SYSIN:    *
039010*    FECHA DE CORRIDA, NUMERO DE CORRIDA ASIGNADO POR EL         *
039020*    PROGRAMADOR DE TURNO); TOMA LA HORA DE RELOJ PARA EL        *
039030*    INDICADOR DE TIEMPO TRANSCURRIDO DEL ENCABEZADO (BPM-5521)  *
039100*----------------------------------------------------------------*
039200 010-INICIALIZA SECTION.
039300     MOVE 'ARBT1002' TO PROGRAMA
039400     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
039450     ACCEPT WKS-NUM-CORRIDA   FROM SYSIN
039500     MOVE '00:00' TO WKS-HORA-CORRIDA
039600     MOVE CTE-APUESTA-DEFECTO TO WKS-APUESTA-TOTAL-USAR
039700     IF WKS-APUESTA-TOTAL-USAR NOT > ZEROS
039800         MOVE CTE-APUESTA-DEFECTO TO WKS-APUESTA-TOTAL-USAR
039900     END-IF
039950     ACCEPT WKS-HORA-INICIO FROM TIME.
040000 010-INICIALIZA-E. EXIT.
040100 020-ABRIR-ARCHIVOS SECTION.
040200     OPEN INPUT  ARBCOT
040250     OPEN OUTPUT ARBOPT
040300     OPEN EXTEND ARBHIS
040400     OPEN OUTPUT REPORTE.
040500 020-ABRIR-ARCHIVOS-E. EXIT.
040600 030-VERIFICAR-APERTURA SECTION.
040700     IF FS-ARBCOT NOT EQUAL 0
040800         MOVE 'OPEN'   TO ACCION
040900         MOVE SPACES   TO LLAVE
041000         MOVE 'ARBCOT' TO ARCHIVO
041100         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
041200                               LLAVE, FS-ARBCOT, FSE-ARBCOT
041300         DISPLAY '*** ARBT1002 - NO ABRIO ARBCOT - VER SPOOL ***'
041400                 UPON CONSOLE
041500         MOVE 91 TO RETURN-CODE
041600         PERFORM 900-CIERRA-ARCHIVOS
041700         STOP RUN
041800     END-IF
041801     IF FS-ARBOPT NOT EQUAL 0
041802         MOVE 'OPEN'   TO ACCION
041803         MOVE SPACES   TO LLAVE
041804         MOVE 'ARBOPT' TO ARCHIVO
041805         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
041806                               LLAVE, FS-ARBOPT, FSE-ARBOPT
041807         DISPLAY '*** ARBT1002 - NO ABRIO ARBOPT - VER SPOOL ***'
041808                 UPON CONSOLE
041809         MOVE 91 TO RETURN-CODE
041810         PERFORM 900-CIERRA-ARCHIVOS
041811         STOP RUN
041812     END-IF
041900     IF FS-ARBHIS NOT EQUAL 0
042000         MOVE 'OPEN'   TO ACCION
042100         MOVE SPACES   TO LLAVE
042200         MOVE 'ARBHIS' TO ARCHIVO
042300         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042400                               LLAVE, FS-ARBHIS, FSE-ARBHIS
042500         DISPLAY '*** ARBT1002 - NO ABRIO ARBHIS - VER SPOOL ***'
042600                 UPON CONSOLE
042700         MOVE 91 TO RETURN-CODE
042800         PERFORM 900-CIERRA-ARCHIVOS
042900         STOP RUN
043000     END-IF
043100     INITIATE RPT-ARBITRAJE.
043200 030-VERIFICAR-APERTURA-E. EXIT.
043300******************************************************************
043400*     300 - SORT DE AGRUPACION Y DETECCION DE ARBITRAJE          *
043500*     (PRIMER SORT: UN REGISTRO POR COTIZACION CONVERTIDA,       *
043600*     CLASIFICADO POR LLAVE DE GRUPO / RESULTADO / COTIZACION    *
043700*     DESCENDENTE / SECUENCIA DE ENTRADA; LA SALIDA YA DEJA LA   *
043800*     MEJOR COTIZACION DE CADA RESULTADO COMO LA PRIMERA DE SU   *
043900*     BLOQUE)                                                    *
044000******************************************************************
044100 300-CARGA-Y-FILTRA-SORT SECTION.
044200     SORT WORKFILE
044300         ON ASCENDING  KEY WRK-GRP-LLAVE     OF WORK-REG
044400            ASCENDING  KEY WRK-RESULTADO     OF WORK-REG
044500            DESCENDING KEY WRK-CUOTA-DECIMAL OF WORK-REG
044600            ASCENDING  KEY WRK-SECUENCIA     OF WORK-REG
044700         INPUT  PROCEDURE IS 310-LEE-Y-CONVIERTE
044800         OUTPUT PROCEDURE IS 400-DETECTA-ARBITRAJE.
044900 300-CARGA-Y-FILTRA-SORT-E. EXIT.
045000*----------------------------------------------------------------*
045100*    310 - PROCEDIMIENTO DE ENTRADA DEL PRIMER SORT              *
045200*----------------------------------------------------------------*
045300 310-LEE-Y-CONVIERTE SECTION.
045400     PERFORM 311-LEER-ARBCOT
045450     PERFORM 312-PROCESA-COTIZACION UNTIL WKS-SI-FIN-ARBCOT.
045500 310-LEE-Y-CONVIERTE-E. EXIT.
045600 311-LEER-ARBCOT SECTION.
045700     READ ARBCOT
045800         AT END
045900             MOVE 'S' TO WKS-FIN-ARBCOT
046000     END-READ
046100     IF NOT WKS-SI-FIN-ARBCOT
046200         IF FS-ARBCOT NOT EQUAL 0
046300             MOVE 'READ'   TO ACCION
046400             MOVE SPACES   TO LLAVE
046500             MOVE 'ARBCOT' TO ARCHIVO
046600             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
046700                                   LLAVE, FS-ARBCOT, FSE-ARBCOT
046800             MOVE 91 TO RETURN-CODE
046900             PERFORM 900-CIERRA-ARCHIVOS
047000             STOP RUN
047100         END-IF
047200     END-IF.
047300 311-LEER-ARBCOT-E. EXIT.
047400*----------------------------------------------------------------*
047500*    312 - VALIDA DEPORTE, CONVIERTE LA COTIZACION (ARBT1001) Y, *
047600*    SI NO FUE RECHAZADA, ARMA LA LLAVE DE GRUPO Y LIBERA (RELEASE*
047700*    AL WORKFILE PARA EL SORT; SI FUE RECHAZADA SE CUENTA Y SE   *
047800*    DESCARTA                                                    *
047900*----------------------------------------------------------------*
048000 312-PROCESA-COTIZACION SECTION.
048100     ADD 1 TO WKS-COTIZACIONES-LEIDAS
048200     IF NOT COT-DEPORTE-VALIDO
048300         ADD 1 TO WKS-COTIZACIONES-RECHAZO
048400     ELSE
048500         PERFORM 313-CONVIERTE-COTIZACION
048600         IF WKP-ES-RECHAZO
048700             ADD 1 TO WKS-COTIZACIONES-RECHAZO
048800         ELSE
048900             PERFORM 320-ARMA-LLAVE-GRUPO
049000             ADD 1 TO WKS-SECUENCIA-ENTRADA
049100             MOVE WKS-SECUENCIA-ENTRADA TO WRK-SECUENCIA
049200             MOVE WKP-RESULTADO-DECIMAL TO WRK-CUOTA-DECIMAL
049300             MOVE COT-RESULTADO         TO WRK-RESULTADO
049400             MOVE COT-EVENTO-NOM        TO WRK-EVENTO-NOM
049500             MOVE COT-DEPORTE           TO WRK-DEPORTE
049600             MOVE COT-INICIO            TO WRK-INICIO
049700             MOVE COT-MERCADO           TO WRK-MERCADO
049800             MOVE COT-CASA-NOM          TO WRK-CASA-NOM
049900             MOVE COT-CASA-COD          TO WRK-CASA-COD
050000             RELEASE WORK-REG
050100             ADD 1 TO WKS-COTIZACIONES-USADAS
050200         END-IF
050300     END-IF
050400     PERFORM 311-LEER-ARBCOT.
050500 312-PROCESA-COTIZACION-E. EXIT.
050600 313-CONVIERTE-COTIZACION SECTION.
050700     MOVE COT-FORMATO        TO WKP-FORMATO
050800     MOVE COT-CUOTA-DECIMAL  TO WKP-CUOTA-DECIMAL
050900     MOVE COT-FRACCION-NUM   TO WKP-FRACCION-NUM
051000     MOVE COT-FRACCION-DEN   TO WKP-FRACCION-DEN
051100     MOVE COT-CUOTA-AMERICANA TO WKP-CUOTA-AMERICANA
051200     CALL 'ARBT1001' USING WKS-PARM-CONVERSION.
051300 313-CONVIERTE-COTIZACION-E. EXIT.
051400*----------------------------------------------------------------*
051500*    320 - LLAVE DE GRUPO = EVENTO : MERCADO : LINEA.  LINEA SE  *
051600*    DEJA EN BLANCO PARA MONEYLINE; PARA SPREAD/TOTAL SE USA EL  *
051700*    VALOR ABSOLUTO DE LA LINEA A UNA DECIMAL, PARA QUE +3.5 Y   *
051800*    -3.5 CAIGAN EN EL MISMO GRUPO                               *
051900*----------------------------------------------------------------*
052000 320-ARMA-LLAVE-GRUPO SECTION.
052100     MOVE SPACES TO WRK-GRP-LLAVE
052110     MOVE 1      TO WKS-PUNTERO-LLAVE
052200     STRING COT-EVENTO-ID   DELIMITED BY SIZE
052300            ':'             DELIMITED BY SIZE
052400            COT-MERCADO     DELIMITED BY SIZE
052500            ':'             DELIMITED BY SIZE
052600       INTO WRK-GRP-LLAVE
052610       WITH POINTER WKS-PUNTERO-LLAVE
052700     END-STRING
052800     IF COT-LINEA-PRESENTE
052900         IF COT-LINEA < ZEROS
053000             COMPUTE WKS-LINEA-ABS = ZEROS - COT-LINEA
053100         ELSE
053200             MOVE COT-LINEA TO WKS-LINEA-ABS
053300         END-IF
053400         STRING WKS-LINEA-ABS DELIMITED BY SIZE
053500           INTO WRK-GRP-LLAVE
053600           WITH POINTER WKS-PUNTERO-LLAVE
053700     END-IF.
053800 320-ARMA-LLAVE-GRUPO-E. EXIT.
053900******************************************************************
054000*     400 - PROCEDIMIENTO DE SALIDA DEL PRIMER SORT: DETECTA     *
054100*     QUIEBRES DE GRUPO Y DE RESULTADO, ARMA LA TABLA DE MEJORES *
054200*     COTIZACIONES POR RESULTADO Y, AL QUEBRAR DE GRUPO, EVALUA  *
054300*     SI HAY ARBITRAJE                                           *
054400******************************************************************
054500 400-DETECTA-ARBITRAJE SECTION.
054600     PERFORM 405-RETORNA-WORKFILE
054700     PERFORM 410-PROCESA-RETORNO UNTIL WKS-SI-FIN-WORKFILE
054800     IF NOT WKS-ES-PRIMER-GRUPO
054900         PERFORM 420-EVALUA-GRUPO
055000     END-IF.
055100 400-DETECTA-ARBITRAJE-E. EXIT.
055200 405-RETORNA-WORKFILE SECTION.
055300     RETURN WORKFILE
055400         AT END
055500             MOVE 'S' TO WKS-FIN-WORKFILE
055600     END-RETURN.
055700 405-RETORNA-WORKFILE-E. EXIT.
055800 410-PROCESA-RETORNO SECTION.
055900     IF WRK-GRP-LLAVE NOT EQUAL WKS-GRUPO-ANTERIOR
056000         IF NOT WKS-ES-PRIMER-GRUPO
056100             PERFORM 420-EVALUA-GRUPO
056200         END-IF
056300         PERFORM 415-INICIA-GRUPO-NUEVO
056400     END-IF
056500     IF WRK-RESULTADO NOT EQUAL WKS-RESULTADO-ANTERIOR
056600         PERFORM 417-AGREGA-RESULTADO
056700         MOVE WRK-RESULTADO TO WKS-RESULTADO-ANTERIOR
056800     END-IF
056900     PERFORM 405-RETORNA-WORKFILE.
057000 410-PROCESA-RETORNO-E. EXIT.
057100 415-INICIA-GRUPO-NUEVO SECTION.
057200     MOVE 'N' TO WKS-PRIMER-GRUPO
057300     MOVE WRK-GRP-LLAVE     TO WKS-GRUPO-ANTERIOR
057400     MOVE SPACES            TO WKS-RESULTADO-ANTERIOR
057500     MOVE ZEROS             TO WKS-NUM-OUTCOMES
057600     MOVE WRK-EVENTO-NOM    TO GRA-EVENTO-NOM
057700     MOVE WRK-DEPORTE       TO GRA-DEPORTE
057800     MOVE WRK-INICIO        TO GRA-INICIO
057900     MOVE WRK-MERCADO       TO GRA-MERCADO.
058000 415-INICIA-GRUPO-NUEVO-E. EXIT.
058100*----------------------------------------------------------------*
058200*    417 - EL WORKFILE YA VIENE ORDENADO RESULTADO ASC / CUOTA   *
058300*    DESC / SECUENCIA ASC, ASI QUE EL PRIMER REGISTRO DE CADA    *
058400*    RESULTADO DENTRO DEL GRUPO YA ES LA MEJOR COTIZACION        *
058500*----------------------------------------------------------------*
058600 417-AGREGA-RESULTADO SECTION.
058700     IF WKS-NUM-OUTCOMES < 3
058800         ADD 1 TO WKS-NUM-OUTCOMES
058900         SET IDX-SAL TO WKS-NUM-OUTCOMES
059000         MOVE WRK-RESULTADO     TO SAL-RESULTADO (IDX-SAL)
059100         MOVE WRK-CASA-NOM      TO SAL-CASA-NOM  (IDX-SAL)
059200         MOVE WRK-CASA-COD      TO SAL-CASA-COD  (IDX-SAL)
059300         MOVE WRK-CUOTA-DECIMAL TO SAL-CUOTA     (IDX-SAL)
059400         COMPUTE SAL-IMPLICADA (IDX-SAL) ROUNDED =
059500                 1 / WRK-CUOTA-DECIMAL
059600     END-IF.
059700 417-AGREGA-RESULTADO-E. EXIT.
059800******************************************************************
059900*     420 - EVALUACION DE ARBITRAJE DE UN GRUPO COMPLETO         *
060000******************************************************************
060100 420-EVALUA-GRUPO SECTION.
060200     ADD 1 TO WKS-GRUPOS-EVALUADOS
060300     IF WKS-NUM-OUTCOMES < 2
060400         CONTINUE
060500     ELSE
060600         MOVE ZEROS TO WKS-SUMA-IMPLICADA
060700         PERFORM 422-SUMA-IMPLICADAS
060800                 VARYING IDX-SAL FROM 1 BY 1
060900                 UNTIL IDX-SAL > WKS-NUM-OUTCOMES
061000         IF WKS-SUMA-IMPLICADA NOT < 1
061100             CONTINUE
061200         ELSE
061300             COMPUTE WKS-GANANCIA-PCT-CALC ROUNDED =
061400                     (1 - WKS-SUMA-IMPLICADA) * 100
061500             IF WKS-GANANCIA-PCT-CALC < CTE-MIN-GANANCIA-PCT
061600                 CONTINUE
061700             ELSE
061800                 IF WKS-GANANCIA-PCT-CALC > CTE-MAX-GANANCIA-PCT
061900                     ADD 1 TO WKS-GRUPOS-DATO-MALO
062000                     DISPLAY '*** ARBT1002 - GANANCIA % FUERA DE '
062100                         'RANGO, SE DESCARTA EL GRUPO - EVENTO: '
062200                         GRA-EVENTO-NOM UPON CONSOLE
062300                 ELSE
062400                     PERFORM 430-CALCULA-REPARTO
062500                     PERFORM 440-ARMA-CASAS-ORDENADAS
062600                     PERFORM 450-ESCRIBE-ARBOPT
062700                     ADD 1 TO WKS-GRUPOS-CON-ARBITRAJE
062800                 END-IF
062900             END-IF
063000         END-IF
063100     END-IF.
063200 420-EVALUA-GRUPO-E. EXIT.
063300 422-SUMA-IMPLICADAS.
063400     ADD SAL-IMPLICADA (IDX-SAL) TO WKS-SUMA-IMPLICADA.
063500******************************************************************
063600*    430 - REPARTO DE LA APUESTA ENTRE LOS RESULTADOS Y CALCULO  *
063700*    DE LA GANANCIA GARANTIZADA.  SI EL SWITCH KELLY (UPSI-0)    *
063800*    ESTA ACTIVO, LA APUESTA TOTAL SE REESCALA AL MONTO KELLY    *
063900*    DESPUES DE REPARTIR CON LA APUESTA POR DEFECTO              *
064000******************************************************************
064100 430-CALCULA-REPARTO SECTION.
064200     MOVE CTE-APUESTA-DEFECTO TO WKS-APUESTA-TOTAL-USAR
064300     PERFORM 432-REPARTE-TRAMO
064400             VARYING IDX-SAL FROM 1 BY 1
064500             UNTIL IDX-SAL > WKS-NUM-OUTCOMES
064600     COMPUTE WKS-GANANCIA-TOTAL ROUNDED =
064700             WKS-APUESTA-TOTAL-USAR * (1 - WKS-SUMA-IMPLICADA)
064800     IF SW-KELLY-ACTIVA
064900         PERFORM 434-REESCALA-A-KELLY
065000     END-IF.
065100 430-CALCULA-REPARTO-E. EXIT.
065200 432-REPARTE-TRAMO.
065300     COMPUTE SAL-APUESTA (IDX-SAL) ROUNDED =
065400             WKS-APUESTA-TOTAL-USAR *
065500             SAL-IMPLICADA (IDX-SAL) / WKS-SUMA-IMPLICADA
065600     COMPUTE SAL-RETORNO (IDX-SAL) ROUNDED =
065700             SAL-APUESTA (IDX-SAL) * SAL-CUOTA (IDX-SAL).
065800*----------------------------------------------------------------*
065900*    434 - REESCALADO KELLY: CONSULTA ARBT1003 PARA OBTENER EL   *
066000*    MONTO KELLY Y LE PIDE QUE REESCALE EL REPARTO YA CALCULADO  *
066100*----------------------------------------------------------------*
066200 434-REESCALA-A-KELLY SECTION.
066300     MOVE 'K'                  TO WKK-FUNCION
066400     MOVE WKS-GANANCIA-PCT-CALC TO WKK-GANANCIA-PCT
066500     MOVE CTE-APUESTA-DEFECTO  TO WKK-BANCA
066600     CALL 'ARBT1003' USING WKS-PARM-KELLY
066700     IF WKK-MONTO-KELLY > ZEROS
066800         PERFORM 436-REESCALA-TRAMOS
066900                 VARYING IDX-SAL FROM 1 BY 1
067000                 UNTIL IDX-SAL > WKS-NUM-OUTCOMES
067100         COMPUTE WKS-GANANCIA-TOTAL ROUNDED =
067200                 WKS-GANANCIA-TOTAL *
067300                 (WKK-MONTO-KELLY / WKS-APUESTA-TOTAL-USAR)
067400         MOVE WKK-MONTO-KELLY TO WKS-APUESTA-TOTAL-USAR
067500     END-IF.
067600 434-REESCALA-A-KELLY-E. EXIT.
067700 436-REESCALA-TRAMOS.
067800     COMPUTE SAL-APUESTA (IDX-SAL) ROUNDED =
067900             SAL-APUESTA (IDX-SAL) *
068000             (WKK-MONTO-KELLY / WKS-APUESTA-TOTAL-USAR)
068100     COMPUTE SAL-RETORNO (IDX-SAL) ROUNDED =
068200             SAL-APUESTA (IDX-SAL) * SAL-CUOTA (IDX-SAL).
068300******************************************************************
068400*    440 - ORDENA ASCENDENTE LOS CODIGOS DE CASA DE LOS TRAMOS   *
068500*    (MAXIMO 3) Y LOS UNE CON '+' PARA OPO-CASAS / HIS-BOOKS     *
068600******************************************************************
068700 440-ARMA-CASAS-ORDENADAS SECTION.
068800     MOVE SAL-CASA-COD (1) TO WKS-CASA-ORD-1
068900     MOVE SAL-CASA-COD (2) TO WKS-CASA-ORD-2
069000     MOVE SPACES           TO WKS-CASA-ORD-3
069100     IF WKS-NUM-OUTCOMES = 3
069200         MOVE SAL-CASA-COD (3) TO WKS-CASA-ORD-3
069300     END-IF
069400     IF WKS-CASA-ORD-1 > WKS-CASA-ORD-2
069500         MOVE WKS-CASA-ORD-1 TO WKS-CASA-TEMP
069600         MOVE WKS-CASA-ORD-2 TO WKS-CASA-ORD-1
069700         MOVE WKS-CASA-TEMP  TO WKS-CASA-ORD-2
069800     END-IF
069900     IF WKS-NUM-OUTCOMES = 3
070000         IF WKS-CASA-ORD-2 > WKS-CASA-ORD-3
070100             MOVE WKS-CASA-ORD-2 TO WKS-CASA-TEMP
070200             MOVE WKS-CASA-ORD-3 TO WKS-CASA-ORD-2
070300             MOVE WKS-CASA-TEMP  TO WKS-CASA-ORD-3
070400         END-IF
070500         IF WKS-CASA-ORD-1 > WKS-CASA-ORD-2
070600             MOVE WKS-CASA-ORD-1 TO WKS-CASA-TEMP
070700             MOVE WKS-CASA-ORD-2 TO WKS-CASA-ORD-1
070800             MOVE WKS-CASA-TEMP  TO WKS-CASA-ORD-2
070900         END-IF
071000     END-IF
071100     MOVE SPACES TO REG-ARBOPT
071200     MOVE 1 TO WKS-PUNTERO-CASAS
071300     STRING WKS-CASA-ORD-1 DELIMITED BY SPACE
071400            '+'            DELIMITED BY SIZE
071500            WKS-CASA-ORD-2 DELIMITED BY SPACE
071600       INTO OPT-CASAS
071700       WITH POINTER WKS-PUNTERO-CASAS
071800     END-STRING
071900     IF WKS-NUM-OUTCOMES = 3
072000         STRING '+'            DELIMITED BY SIZE
072100                WKS-CASA-ORD-3 DELIMITED BY SPACE
072200           INTO OPT-CASAS
072300           WITH POINTER WKS-PUNTERO-CASAS
072400         END-STRING
072500     END-IF.
072600 440-ARMA-CASAS-ORDENADAS-E. EXIT.
072700******************************************************************
072800*    450 - ARMA EL REGISTRO DE OPORTUNIDAD Y LO ESCRIBE EN EL    *
072900*    ARCHIVO INTERMEDIO SIN ORDENAR (ARBOPT)                     *
073000******************************************************************
073100 450-ESCRIBE-ARBOPT SECTION.
073200     MOVE WKS-FECHA-HORA-CORRIDA TO OPT-TIMESTAMP
073300     MOVE GRA-EVENTO-NOM         TO OPT-EVENTO-NOM
073400     MOVE GRA-DEPORTE            TO OPT-DEPORTE
073500     MOVE GRA-INICIO             TO OPT-INICIO
073600     MOVE GRA-MERCADO            TO OPT-MERCADO
073700     MOVE WKS-NUM-OUTCOMES       TO OPT-NUM-TRAMOS
073800     MOVE WKS-APUESTA-TOTAL-USAR TO OPT-APUESTA-TOTAL
073900     MOVE WKS-GANANCIA-TOTAL     TO OPT-GANANCIA
074000     MOVE WKS-GANANCIA-PCT-CALC  TO OPT-GANANCIA-PCT
074100     PERFORM 452-MUEVE-TRAMO
074200             VARYING IDX-SAL FROM 1 BY 1
074300             UNTIL IDX-SAL > WKS-NUM-OUTCOMES
074400     WRITE REG-ARBOPT
074500     IF FS-ARBOPT NOT EQUAL 0
074600         MOVE 'WRITE'  TO ACCION
074700         MOVE SPACES   TO LLAVE
074800         MOVE 'ARBOPT' TO ARCHIVO
074900         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
075000                               LLAVE, FS-ARBOPT, FSE-ARBOPT
075100         MOVE 91 TO RETURN-CODE
075200         PERFORM 900-CIERRA-ARCHIVOS
075300         STOP RUN
075400     END-IF
075500     ADD 1 TO WKS-OPORTUNIDADES-ARBOPT.
075600 450-ESCRIBE-ARBOPT-E. EXIT.
075700 452-MUEVE-TRAMO.
075800     SET IDX-TRAOPT TO IDX-SAL
075900     MOVE SAL-RESULTADO (IDX-SAL) TO TRAOPT-RESULTADO (IDX-TRAOPT)
076000     MOVE SAL-CASA-NOM  (IDX-SAL) TO TRAOPT-CASA-NOM  (IDX-TRAOPT)
076100     MOVE SAL-CASA-COD  (IDX-SAL) TO TRAOPT-CASA-COD  (IDX-TRAOPT)
076200     MOVE SAL-CUOTA     (IDX-SAL) TO TRAOPT-CUOTA     (IDX-TRAOPT)
076300     MOVE SAL-APUESTA   (IDX-SAL) TO TRAOPT-APUESTA   (IDX-TRAOPT)
076400     MOVE SAL-RETORNO   (IDX-SAL) TO TRAOPT-RETORNO   (IDX-TRAOPT).
076500******************************************************************
076600*     500 - SEGUNDO SORT: REORDENA LAS OPORTUNIDADES YA          *
076700*     DETECTADAS EN ARBOPT POR GANANCIA % DESCENDENTE Y LAS      *
076800*     ESCRIBE EN ARBOPO, EL ARCHIVO DE DETALLE FINAL; SE CIERRA  *
076850*     ARBOPT ANTES DEL SORT (USING) PORQUE EL VERBO SORT LO ABRE *
076870*     Y CIERRA POR SU CUENTA - NO PUEDE ESTAR YA ABIERTO         *
076900******************************************************************
077000 500-ORDENA-OPORTUNIDADES SECTION.
077050     CLOSE ARBOPT
077100     SORT WORKFILE2 ON DESCENDING KEY WK2-GANANCIA-PCT
077200         USING ARBOPT
077300         GIVING ARBOPO
077400     IF SORT-RETURN NOT EQUAL ZERO
077500         DISPLAY '*** ARBT1002 - EL SORT DE OPORTUNIDADES FALLO '
077600                 '- VER JOBLOG ***' UPON CONSOLE
077700         MOVE 91 TO RETURN-CODE
077800         PERFORM 900-CIERRA-ARCHIVOS
077900         STOP RUN
078000     END-IF.
078100 500-ORDENA-OPORTUNIDADES-E. EXIT.
078200******************************************************************
078300*     600 - CARGA EN MEMORIA LA LISTA YA ORDENADA DE             *
078400*     OPORTUNIDADES, PARA ALIMENTAR LAS DOS PASADAS DEL REPORTE  *
078500*     Y ESCRIBIR EL HISTORICO SIN RELEER ARBOPO                  *
078600******************************************************************
078700 600-CARGA-TABLA-OPORTUNIDADES SECTION.
078800     OPEN INPUT ARBOPO
078900     IF FS-ARBOPO NOT EQUAL 0
079000         MOVE 'OPEN'   TO ACCION
079100         MOVE SPACES   TO LLAVE
079200         MOVE 'ARBOPO' TO ARCHIVO
079300         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
079400                               LLAVE, FS-ARBOPO, FSE-ARBOPO
079500         MOVE 91 TO RETURN-CODE
079600         PERFORM 900-CIERRA-ARCHIVOS
079700         STOP RUN
079800     END-IF
079900     MOVE ZEROS TO WKS-NUM-OPORTUNIDADES
080000     PERFORM 610-LEER-ARBOPO
080100     PERFORM 620-ACUMULA-OPORTUNIDAD UNTIL WKS-SI-FIN-ARBOPO
080200     CLOSE ARBOPO.
080300 600-CARGA-TABLA-OPORTUNIDADES-E. EXIT.
080400 610-LEER-ARBOPO SECTION.
080500     READ ARBOPO
080600         AT END
080700             MOVE 'S' TO WKS-FIN-ARBOPO
080800     END-READ
080900     IF NOT WKS-SI-FIN-ARBOPO
081000         IF FS-ARBOPO NOT EQUAL 0 AND FS-ARBOPO NOT EQUAL 10
081100             MOVE 'READ'   TO ACCION
081200             MOVE SPACES   TO LLAVE
081300             MOVE 'ARBOPO' TO ARCHIVO
081400             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
081500                                   LLAVE, FS-ARBOPO, FSE-ARBOPO
081600             MOVE 91 TO RETURN-CODE
081700             PERFORM 900-CIERRA-ARCHIVOS
081800             STOP RUN
081900         END-IF
082000     END-IF.
082100 610-LEER-ARBOPO-E. EXIT.
082200 620-ACUMULA-OPORTUNIDAD SECTION.
082300     IF WKS-NUM-OPORTUNIDADES < 300
082400         ADD 1 TO WKS-NUM-OPORTUNIDADES
082500         SET IDX-OPO TO WKS-NUM-OPORTUNIDADES
082600         MOVE OPO-TIMESTAMP     TO TOP-TIMESTAMP     (IDX-OPO)
082700         MOVE OPO-EVENTO-NOM    TO TOP-EVENTO-NOM    (IDX-OPO)
082800         MOVE OPO-DEPORTE       TO TOP-DEPORTE       (IDX-OPO)
082900         MOVE OPO-INICIO        TO TOP-INICIO        (IDX-OPO)
083000         MOVE OPO-MERCADO       TO TOP-MERCADO       (IDX-OPO)
083100         MOVE OPO-CASAS         TO TOP-CASAS         (IDX-OPO)
083200         MOVE OPO-NUM-TRAMOS    TO TOP-NUM-TRAMOS    (IDX-OPO)
083300         MOVE OPO-APUESTA-TOTAL TO TOP-APUESTA-TOTAL (IDX-OPO)
083400         MOVE OPO-GANANCIA      TO TOP-GANANCIA      (IDX-OPO)
083500         MOVE OPO-GANANCIA-PCT  TO TOP-GANANCIA-PCT  (IDX-OPO)
083600         PERFORM 622-MUEVE-TRAMO-A-TABLA
083700                 VARYING IDX-TRAMO FROM 1 BY 1
083800                 UNTIL IDX-TRAMO > OPO-NUM-TRAMOS
083900         PERFORM 630-ESCRIBE-HISTORICO
084000     END-IF
084100     PERFORM 610-LEER-ARBOPO.
084200 620-ACUMULA-OPORTUNIDAD-E. EXIT.
084300 622-MUEVE-TRAMO-A-TABLA.
084400     SET IDX-TOPT TO IDX-TRAMO
084500     MOVE TRA-RESULTADO (IDX-TRAMO) TO TOPT-RESULTADO (IDX-OPO
084600                                                       IDX-TOPT)
084700     MOVE TRA-CASA-NOM  (IDX-TRAMO) TO TOPT-CASA-NOM  (IDX-OPO
084800                                                       IDX-TOPT)
084900     MOVE TRA-CASA-COD  (IDX-TRAMO) TO TOPT-CASA-COD  (IDX-OPO
085000                                                       IDX-TOPT)
085100     MOVE TRA-CUOTA     (IDX-TRAMO) TO TOPT-CUOTA     (IDX-OPO
085200                                                       IDX-TOPT)
085300     MOVE TRA-APUESTA   (IDX-TRAMO) TO TOPT-APUESTA   (IDX-OPO
085400                                                       IDX-TOPT)
085500     MOVE TRA-RETORNO   (IDX-TRAMO) TO TOPT-RETORNO   (IDX-OPO
085600                                                       IDX-TOPT).
085700******************************************************************
085800*    630 - ANEXA EL REGISTRO DE HISTORICO CORRESPONDIENTE A LA   *
085900*    OPORTUNIDAD RECIEN LEIDA DE ARBOPO                          *
086000******************************************************************
086100 630-ESCRIBE-HISTORICO SECTION.
086200     MOVE SPACES TO REG-ARBHIS
086250     STRING OPO-TS-ANIO DELIMITED BY SIZE
086260            '-'         DELIMITED BY SIZE
086270            OPO-TS-MES  DELIMITED BY SIZE
086280            '-'         DELIMITED BY SIZE
086290            OPO-TS-DIA  DELIMITED BY SIZE
086295       INTO HIS-FECHA-REGISTRO
086298     END-STRING
086700     MOVE OPO-EVENTO-NOM TO HIS-EVENTO-NOM
086800     MOVE OPO-DEPORTE    TO HIS-DEPORTE
086900     MOVE OPO-MERCADO    TO HIS-MERCADO
087000     MOVE OPO-CASAS           TO HIS-PAR-CASAS
087100     MOVE OPO-NUM-TRAMOS      TO HIS-NUM-TRAMOS
087200     MOVE OPO-APUESTA-TOTAL   TO HIS-APUESTA-TOTAL
087300     MOVE OPO-GANANCIA        TO HIS-GANANCIA
087400     MOVE OPO-GANANCIA-PCT    TO HIS-GANANCIA-PCT
087500     WRITE REG-ARBHIS
087600     IF FS-ARBHIS NOT EQUAL 0
087700         MOVE 'WRITE'  TO ACCION
087800         MOVE SPACES   TO LLAVE
087900         MOVE 'ARBHIS' TO ARCHIVO
088000         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
088100                               LLAVE, FS-ARBHIS, FSE-ARBHIS
088200         MOVE 91 TO RETURN-CODE
088300         PERFORM 900-CIERRA-ARCHIVOS
088400         STOP RUN
088500     END-IF.
088600 630-ESCRIBE-HISTORICO-E. EXIT.
088700******************************************************************
088800*     700 - GENERACION DEL REPORTE IMPRESO: PASADA 1 ARMA LA     *
088850*     TABLA RESUMEN; PASADA 2 ARMA LAS TARJETAS DE INSTRUCCIONES *
088880*     PASO A PASO                                                *
088920*     AL ENTRAR, TOMA LA HORA DE RELOJ Y CALCULA EL TIEMPO       *
088940*     TRANSCURRIDO DESDE 010-INICIALIZA PARA EL ENCABEZADO (PH)  *
088960*     DEL REPORTE (BPM-5521)                                     *
089000******************************************************************
089100 700-GENERA-REPORTE SECTION.
089105     ACCEPT WKS-HORA-FIN FROM TIME
089110     COMPUTE WKS-SEG-INICIO =
089115             WKS-HI-HORA * 3600 + WKS-HI-MINUTO * 60 + WKS-HI-SEGUNDO
089120     COMPUTE WKS-SEG-FIN    =
089125             WKS-HF-HORA * 3600 + WKS-HF-MINUTO * 60 + WKS-HF-SEGUNDO
089130     COMPUTE WKS-SEG-TRANSCURRIDOS ROUNDED =
089135             (WKS-SEG-FIN - WKS-SEG-INICIO) +
089140             ((WKS-HF-CENTESIMA - WKS-HI-CENTESIMA) / 100)
089145     IF WKS-SEG-TRANSCURRIDOS < ZEROS
089150         MOVE ZEROS TO WKS-SEG-TRANSCURRIDOS
089155     END-IF
089200     IF WKS-NUM-OPORTUNIDADES = 0
089300         GENERATE LINEA-SIN-OPORTUNIDADES
089400     ELSE
089500         GENERATE ENCABEZA-TABLA
089600         PERFORM 710-RESUMEN-OPORTUNIDAD
089700                 VARYING IDX-OPO FROM 1 BY 1
089800                 UNTIL IDX-OPO > WKS-NUM-OPORTUNIDADES
089900         PERFORM 740-TARJETA-OPORTUNIDAD
090000                 VARYING IDX-OPO FROM 1 BY 1
090100                 UNTIL IDX-OPO > WKS-NUM-OPORTUNIDADES
090200     END-IF
090300     TERMINATE RPT-ARBITRAJE.
090400 700-GENERA-REPORTE-E. EXIT.
090500 710-RESUMEN-OPORTUNIDAD.
090700     MOVE IDX-OPO                     TO WKS-RPT-SEQ
090800     MOVE TOP-DEPORTE      (IDX-OPO)  TO WKS-RPT-DEPORTE
090900     MOVE TOP-EVENTO-NOM   (IDX-OPO)  TO WKS-RPT-EVENTO
091000     MOVE TOP-GANANCIA     (IDX-OPO)  TO WKS-RPT-GANANCIA
091100     MOVE TOP-GANANCIA-PCT (IDX-OPO)  TO WKS-RPT-GANANCIA-PCT
091150     MOVE SPACES                      TO WKS-RPT-CASAS-BARRA
091160     MOVE 1                           TO WKS-RPT-CASAS-PTR
091170     PERFORM 712-ARMA-CASAS-BARRA
091180             VARYING IDX-TOPT FROM 1 BY 1
091190             UNTIL IDX-TOPT > TOP-NUM-TRAMOS (IDX-OPO)
091300     MOVE TOP-INICIO       (IDX-OPO)  TO WKS-RPT-INICIO
091400     GENERATE LINEA-RESUMEN.
091405*----------------------------------------------------------------*
091407*    712 - ARMA LA COLUMNA "BOOKS" DE LA TABLA RESUMEN UNIENDO   *
091408*    LOS NOMBRES DE CASA DE CADA TRAMO CON ' / ' (FORMATO DE     *
091409*    PANTALLA, DISTINTO DEL '+' QUE USA OPO-CASAS/HIS-PAR-CASAS) *
091410 712-ARMA-CASAS-BARRA.
091411     IF IDX-TOPT > 1
091412         STRING ' / '                             DELIMITED BY SIZE
091413           INTO WKS-RPT-CASAS-BARRA
091414           WITH POINTER WKS-RPT-CASAS-PTR
091415         END-STRING
091416     END-IF
091417     STRING TOPT-CASA-NOM (IDX-OPO IDX-TOPT)       DELIMITED BY SPACE
091418       INTO WKS-RPT-CASAS-BARRA
091419       WITH POINTER WKS-RPT-CASAS-PTR
091420     END-STRING.
091500*----------------------------------------------------------------*
091600*    740 - TARJETA DE INSTRUCCIONES: SEPARADOR, ENCABEZADO,      *
091700*    UN PASO POR TRAMO, GANANCIA, APUESTA TOTAL Y ADVERTENCIA    *
091800*----------------------------------------------------------------*
091900 740-TARJETA-OPORTUNIDAD SECTION.
092000     MOVE SPACES TO WKS-LINEA-TEXTO
092050     MOVE ALL '=' TO WKS-LINEA-TEXTO (1:64)
092200     GENERATE LINEA-LIBRE
092300     STRING TOP-DEPORTE (IDX-OPO)    DELIMITED BY SPACE
092400            ' - '                     DELIMITED BY SIZE
092500            TOP-EVENTO-NOM (IDX-OPO)  DELIMITED BY SIZE
092600       INTO WKS-LINEA-TEXTO
092700     END-STRING
092800     GENERATE LINEA-LIBRE
092900     STRING 'EVENT TIME: '           DELIMITED BY SIZE
093000            TOP-INICIO (IDX-OPO)      DELIMITED BY SIZE
093100       INTO WKS-LINEA-TEXTO
093200     END-STRING
093300     GENERATE LINEA-LIBRE
093400     PERFORM 745-PASO-TRAMO
093500             VARYING IDX-TOPT FROM 1 BY 1
093600             UNTIL IDX-TOPT > TOP-NUM-TRAMOS (IDX-OPO)
093650     MOVE TOP-GANANCIA     (IDX-OPO) TO WKS-EDIT-MONTO
093660     MOVE TOP-GANANCIA-PCT (IDX-OPO) TO WKS-EDIT-PCT
093700     STRING 'GUARANTEED PROFIT: $'              DELIMITED BY SIZE
093800            WKS-EDIT-MONTO                       DELIMITED BY SIZE
093900            ' ('                                  DELIMITED BY SIZE
094000            WKS-EDIT-PCT                          DELIMITED BY SIZE
094100            '%)'                                  DELIMITED BY SIZE
094200       INTO WKS-LINEA-TEXTO
094300     END-STRING
094400     GENERATE LINEA-LIBRE
094450     MOVE TOP-APUESTA-TOTAL (IDX-OPO) TO WKS-EDIT-MONTO
094500     STRING 'TOTAL STAKE: $'                    DELIMITED BY SIZE
094600            WKS-EDIT-MONTO                        DELIMITED BY SIZE
094700       INTO WKS-LINEA-TEXTO
094800     END-STRING
094900     GENERATE LINEA-LIBRE
095000     MOVE '!! PLACE ALL BETS WITHIN 2 MINUTES !!' TO WKS-LINEA-TEXTO
095100     GENERATE LINEA-LIBRE.
095200 740-TARJETA-OPORTUNIDAD-E. EXIT.
095300 745-PASO-TRAMO.
095400     MOVE IDX-TOPT TO WKS-PASO-NUM
095450     MOVE TOPT-APUESTA (IDX-OPO IDX-TOPT) TO WKS-EDIT-MONTO
095460     MOVE TOPT-CUOTA   (IDX-OPO IDX-TOPT) TO WKS-EDIT-CUOTA
095500     STRING 'STEP '                              DELIMITED BY SIZE
095600            WKS-PASO-NUM                          DELIMITED BY SIZE
095700            ': OPEN '                             DELIMITED BY SIZE
095800            TOPT-CASA-NOM (IDX-OPO IDX-TOPT)       DELIMITED BY SPACE
095900            ' - BET $'                             DELIMITED BY SIZE
096000            WKS-EDIT-MONTO                         DELIMITED BY SIZE
096100            ' ON '                                 DELIMITED BY SIZE
096200            TOPT-RESULTADO (IDX-OPO IDX-TOPT)       DELIMITED BY SPACE
096300            ' @ '                                  DELIMITED BY SIZE
096400            WKS-EDIT-CUOTA                          DELIMITED BY SIZE
096500       INTO WKS-LINEA-TEXTO
096600     END-STRING
096700     GENERATE LINEA-LIBRE.
096800******************************************************************
096900*                    800 - ESTADISTICAS DE CORRIDA               *
097000******************************************************************
097100 800-ESTADISTICAS SECTION.
097200     DISPLAY '**********************************************'
097300             UPON CONSOLE
097400     DISPLAY '*  ARBT1002 - ESTADISTICAS DE LA CORRIDA      *'
097500             UPON CONSOLE
097600     DISPLAY '*  COTIZACIONES LEIDAS    : ' WKS-COTIZACIONES-LEIDAS
097700             UPON CONSOLE
097800     DISPLAY '*  COTIZACIONES RECHAZADAS: ' WKS-COTIZACIONES-RECHAZO
097900             UPON CONSOLE
098000     DISPLAY '*  GRUPOS EVALUADOS       : ' WKS-GRUPOS-EVALUADOS
098100             UPON CONSOLE
098200     DISPLAY '*  GRUPOS CON ARBITRAJE   : ' WKS-GRUPOS-CON-ARBITRAJE
098300             UPON CONSOLE
098400     DISPLAY '*  GRUPOS DATO MALO       : ' WKS-GRUPOS-DATO-MALO
098500             UPON CONSOLE
098600     DISPLAY '**********************************************'
098700             UPON CONSOLE.
098800 800-ESTADISTICAS-E. EXIT.
098900 900-CIERRA-ARCHIVOS SECTION.
099000     CLOSE ARBCOT
099050     CLOSE ARBOPT
099100     CLOSE ARBHIS
099200     CLOSE REPORTE.
099300 900-CIERRA-ARCHIVOS-E. EXIT.
