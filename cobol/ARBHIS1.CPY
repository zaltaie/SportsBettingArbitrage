000100******************************************************************
000200*        COPY    : ARBHIS1                                       *
000300*        ARCHIVO : ARBHIS  (HISTORICO DE OPORTUNIDADES CERRADAS) *
000400*        APLIC.  : TESORERIA - ARBITRAJE DEPORTIVO (FIL. CANADA) *
000500*        DESCRIPC: UN REGISTRO = UNA OPORTUNIDAD YA REGISTRADA,  *
000600*                  RESUMIDA PARA LOS REPORTES DE G Y P.          *
000700*------------------------------------------------------------------*
000800* HIST: 04/1989 EEDR  VERSION ORIGINAL, ARCHIVO EN EXTEND         *
000900*       11/1998 EEDR  REVISION AAAA EN HIS-FECHA-R (Y2K)         *
001000*       06/2024 EEDR  SE AGREGA HIS-PAR-CASAS P/REPORTE DE PARES *
001050*       07/2024 PEDR  TKT BPM-5521 SE AMPLIA HIS-PAR-CASAS A     *
001060*                     X(40), EN X(25) NO CABIAN LAS 3 CASAS      *
001100******************************************************************
001200 01  REG-ARBHIS.
001300     05  HIS-FECHA-REGISTRO         PIC X(10).
001400     05  HIS-FECHA-R REDEFINES HIS-FECHA-REGISTRO.
001500         10  HIS-FEC-ANIO           PIC X(04).
001600         10  FILLER                 PIC X(01).
001700         10  HIS-FEC-MES            PIC X(02).
001800         10  FILLER                 PIC X(01).
001900         10  HIS-FEC-DIA            PIC X(02).
002000     05  HIS-DEPORTE                PIC X(05).
002100     05  HIS-MERCADO                PIC X(10).
002200     05  HIS-EVENTO-NOM             PIC X(40).
002300*    CODIGOS DE CASA ORDENADOS, SEPARADOS CON '+', PARA EL
002400*    REPORTE DE PARES DE CASAS MAS FRECUENTES (TKT BPM-5521:
002450*    AMPLIADO A X(40), 3 CASAS UNIDAS CON '+' PUEDEN LLEGAR A 38)
002500     05  HIS-PAR-CASAS              PIC X(40).
002600     05  HIS-NUM-TRAMOS             PIC 9(1).
002700     05  HIS-APUESTA-TOTAL          PIC S9(7)V99.
002800     05  HIS-GANANCIA               PIC S9(7)V99.
002900     05  HIS-GANANCIA-PCT           PIC S9(3)V999.
003000     05  FILLER                     PIC X(54).
