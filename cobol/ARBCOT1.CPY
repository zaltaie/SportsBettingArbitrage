000100******************************************************************
000200*        COPY    : ARBCOT1                                       *
000300*        ARCHIVO : ARBCOT  (COTIZACIONES DE CASAS DE APUESTAS)   *
000400*        APLIC.  : TESORERIA - ARBITRAJE DEPORTIVO (FIL. CANADA) *
000500*        DESCRIPC: UN REGISTRO = UNA COTIZACION DE UNA CASA DE   *
000600*                  APUESTAS PARA UN RESULTADO DE UN EVENTO.      *
000700*------------------------------------------------------------------*
000800* HIST: 02/1989 EEDR  VERSION ORIGINAL - CARGA DESDE FEED DIARIO *
000900*       11/1998 EEDR  REVISION AAAA PARA CAMPOS DE FECHA (Y2K)   *
001000*       06/2024 EEDR  SE AGREGA 88 COT-DEPORTE-VALIDO PARA XREF  *
001100******************************************************************
001200 01  REG-ARBCOT.
001300     05  COT-EVENTO-ID              PIC X(20).
001400     05  COT-EVENTO-NOM             PIC X(40).
001500     05  COT-DEPORTE                PIC X(05).
001600         88  COT-DEPORTE-VALIDO         VALUE 'NHL  ' 'NBA  '
001700                                          'NFL  ' 'MLB  '
001800                                          'MLS  ' 'CFL  '.
001900*    HORA DE INICIO DEL EVENTO, AAAA-MM-DD HH:MM, TEXTO ORDENABLE
002000     05  COT-INICIO                 PIC X(16).
002100     05  COT-INICIO-R REDEFINES COT-INICIO.
002200         10  COT-INI-ANIO           PIC X(04).
002300         10  FILLER                 PIC X(01).
002400         10  COT-INI-MES            PIC X(02).
002500         10  FILLER                 PIC X(01).
002600         10  COT-INI-DIA            PIC X(02).
002700         10  FILLER                 PIC X(01).
002800         10  COT-INI-HORA           PIC X(02).
002900         10  FILLER                 PIC X(01).
003000         10  COT-INI-MIN            PIC X(02).
003100     05  COT-MERCADO                PIC X(10).
003200         88  COT-MERC-MONEYLINE         VALUE 'MONEYLINE '.
003300         88  COT-MERC-SPREAD            VALUE 'SPREAD    '.
003400         88  COT-MERC-TOTAL             VALUE 'TOTAL     '.
003500*    LINEA DE SPREAD/TOTAL, CON SIGNO; 0 CUANDO ES MONEYLINE
003600     05  COT-LINEA                  PIC S9(3)V9(1).
003700     05  COT-LINEA-IND              PIC X(01).
003800         88  COT-LINEA-PRESENTE         VALUE 'Y'.
003900         88  COT-LINEA-AUSENTE          VALUE 'N'.
004000     05  COT-RESULTADO              PIC X(30).
004100     05  COT-CASA-NOM               PIC X(20).
004200     05  COT-CASA-COD               PIC X(12).
004300     05  COT-FORMATO                PIC X(01).
004400         88  COT-FORMATO-DECIMAL        VALUE 'D'.
004500         88  COT-FORMATO-FRACCION       VALUE 'F'.
004600         88  COT-FORMATO-AMERICANA      VALUE 'A'.
004700         88  COT-FORMATO-PAREJA         VALUE 'E'.
004800     05  COT-CUOTA-DECIMAL          PIC 9(3)V9(4).
004900     05  COT-FRACCION-NUM           PIC 9(4).
005000     05  COT-FRACCION-DEN           PIC 9(4).
005100     05  COT-CUOTA-AMERICANA        PIC S9(5).
005200     05  FILLER                     PIC X(08).
