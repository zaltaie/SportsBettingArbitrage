000100******************************************************************
000200*        COPY    : ARBOPO1                                       *
000300*        ARCHIVO : ARBOPO  (DETALLE DE OPORTUNIDADES DE ARBITRAJE*
000400*        APLIC.  : TESORERIA - ARBITRAJE DEPORTIVO (FIL. CANADA) *
000500*        DESCRIPC: UN REGISTRO = UNA OPORTUNIDAD DETECTADA, CON  *
000600*                  HASTA 3 TRAMOS (RESULTADOS) DE APUESTA.       *
000700*        NOTA    : ESTE MISMO LAYOUT ALIMENTA EL REPORTE DE      *
000800*                  INSTRUCCIONES Y, ACHICADO, EL ARBHIS.         *
000900*------------------------------------------------------------------*
001000* HIST: 03/1989 EEDR  VERSION ORIGINAL, 2 TRAMOS FIJOS           *
001100*       09/1991 PEDR  SE AMPLIA A 3 TRAMOS (MERCADOS 3 VIAS)     *
001200*       11/1998 EEDR  REVISION AAAA EN OPO-TIMESTAMP-R (Y2K)     *
001300*       06/2024 EEDR  SE AGREGA TABLA OPO-TRAMOS-TABLA P/LOOP    *
001400******************************************************************
001500 01  REG-ARBOPO.
001600     05  OPO-TIMESTAMP              PIC X(16).
001700     05  OPO-TIMESTAMP-R REDEFINES OPO-TIMESTAMP.
001800         10  OPO-TS-ANIO            PIC X(04).
001900         10  FILLER                 PIC X(01).
002000         10  OPO-TS-MES             PIC X(02).
002100         10  FILLER                 PIC X(01).
002200         10  OPO-TS-DIA             PIC X(02).
002300         10  FILLER                 PIC X(01).
002400         10  OPO-TS-HORA            PIC X(02).
002500         10  FILLER                 PIC X(01).
002600         10  OPO-TS-MIN             PIC X(02).
002700     05  OPO-EVENTO-NOM             PIC X(40).
002800     05  OPO-DEPORTE                PIC X(05).
002900     05  OPO-INICIO                 PIC X(16).
003000     05  OPO-MERCADO                PIC X(10).
003100*    CODIGOS DE CASA DE APUESTAS DE LOS TRAMOS, ORDEN ASCENDENTE,
003200*    SEPARADOS CON '+'
003300     05  OPO-CASAS                  PIC X(40).
003400     05  OPO-NUM-TRAMOS             PIC 9(1).
003500     05  OPO-APUESTA-TOTAL          PIC S9(7)V99.
003600     05  OPO-GANANCIA               PIC S9(7)V99.
003700     05  OPO-GANANCIA-PCT           PIC S9(3)V999.
003800*------------------------------------------------------------------*
003900*    TRAMOS FIJOS (COMPATIBILIDAD CON RUTINAS VIEJAS QUE LOS     *
004000*    DIRECCIONAN UNO POR UNO)                                    *
004100*------------------------------------------------------------------*
004200     05  OPO-TRAMOS-FIJAS.
004300         10  OPO-TRAMO-1.
004400             15  T1-RESULTADO       PIC X(30).
004500             15  T1-CASA-NOM        PIC X(20).
004600             15  T1-CASA-COD        PIC X(12).
004700             15  T1-CUOTA           PIC 9(3)V9(4).
004800             15  T1-APUESTA         PIC S9(7)V99.
004900             15  T1-RETORNO         PIC S9(7)V99.
005000         10  OPO-TRAMO-2.
005100             15  T2-RESULTADO       PIC X(30).
005200             15  T2-CASA-NOM        PIC X(20).
005300             15  T2-CASA-COD        PIC X(12).
005400             15  T2-CUOTA           PIC 9(3)V9(4).
005500             15  T2-APUESTA         PIC S9(7)V99.
005600             15  T2-RETORNO         PIC S9(7)V99.
005700         10  OPO-TRAMO-3.
005800             15  T3-RESULTADO       PIC X(30).
005900             15  T3-CASA-NOM        PIC X(20).
006000             15  T3-CASA-COD        PIC X(12).
006100             15  T3-CUOTA           PIC 9(3)V9(4).
006200             15  T3-APUESTA         PIC S9(7)V99.
006300             15  T3-RETORNO         PIC S9(7)V99.
006400*------------------------------------------------------------------*
006500*    MISMO ESPACIO, VISTO COMO TABLA PARA RUTINAS QUE RECORREN   *
006600*    LOS TRAMOS CON INDICE (CALCULOS, IMPRESION DE PASOS)        *
006700*------------------------------------------------------------------*
006800     05  OPO-TRAMOS-TABLA REDEFINES OPO-TRAMOS-FIJAS
006900                          OCCURS 3 TIMES
007000                          INDEXED BY IDX-TRAMO.
007100         10  TRA-RESULTADO          PIC X(30).
007200         10  TRA-CASA-NOM           PIC X(20).
007300         10  TRA-CASA-COD           PIC X(12).
007400         10  TRA-CUOTA              PIC 9(3)V9(4).
007500         10  TRA-APUESTA            PIC S9(7)V99.
007600         10  TRA-RETORNO            PIC S9(7)V99.
007700     05  FILLER                     PIC X(104).
